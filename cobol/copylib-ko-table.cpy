000100*c+
000200* COPYLIB-KO-TABLE
000300*
000400* PURPOSE: The unique-KO-ID working table.  AFM0010 builds it by
000500*          insertion as hits are selected and writes it out sorted and
000600*          de-duplicated; AFM0030 loads the same shaped table straight
000700*          from the KO-list file as its "observed identifiers" set.
000800*
000900* MODIFIER          |   DATE   |  DESCRIPTION OF CHANGE
001000*----------------------------------------------------------------------
001100* R.Okafor          | 11/02/91 | Initial release, KO-mark rewrite
001200* T.Iwu             | 06/30/03 | Raised AFM-KO-MAX to 3000, TPR 0251
001300*c-
001400
001500 01  AFM-KO-LIST-REC.
001600     05  AFM-KO-LIST-ID               PIC X(06).
001700     05  FILLER                       PIC X(74)  VALUE SPACES.
001800
001900 01  AFM-KO-TABLE.
002000     05  AFM-KO-COUNT                 PIC 9(04)   COMP VALUE ZERO.
002100     05  AFM-KO-ENTRY OCCURS 3000 TIMES.
002200         10  KOT-ID                   PIC X(06).
002300         10  FILLER                   PIC X(02)   VALUE SPACES.
