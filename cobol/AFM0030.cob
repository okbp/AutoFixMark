000100 IDENTIFICATION DIVISION.
000200*c+
000300 PROGRAM-ID.     AFM0030.
000400 AUTHOR.         L. VASQUEZ.
000500 INSTALLATION.   TANDEM LANGUAGES AND TOOLS - FUNCTIONAL ANNOTATION UNIT.
000600 DATE-WRITTEN.   02 02 1995.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000900*
001000* PURPOSE: PATHWAY-PREDICT.  Loads a flat, pre-order-encoded pathway
001100*          rule tree and the KO-ID list AFM0010/AFM0020 produced, then
001200*          walks the tree bottom-up to decide, per pathway, whether
001300*          enough of its required KO identifiers were observed.  This
001400*          compiler has no RECURSIVE program-id clause, so the tree is
001500*          flattened on the way in and evaluated back-to-front rather
001600*          than called node by node.
001700* TPR #: AFM-0102
001800* ASSOCIATED FILES:  AFMDEFIN, AFMKOIN, AFMRESOUT
001900* LOCAL & GLOBAL PARAMETERS: None - all three files are positional,
002000*                    JCL-allocated, no parameter record is read.
002100* EXECUTION THREADS: Normal, batch class B.  Must run after AFM0010 or
002200*                    AFM0020 has produced the KO-ID list it reads.
002300* COMPILATION INSTRUCTIONS: PORT, ENV COMMON.
002400* EXECUTION INSTRUCTIONS: Allocate AFMDEFIN, AFMKOIN ahead of run;
002500*                    AFMRESOUT created by this step.
002600* CLEANUP: None.
002700*
002800* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE
002900*------------------------------------------------------------------
003000* L.Vasquez               | 02/02/95 | Initial release, pathway
003100*                         |          | predict batch, TPR AFM-0102.
003200* L.Vasquez               | 01/19/99 | Y2K sweep - no date fields in
003300*                         |          | this program, none changed.
003400* T.Iwu                   | 07/14/03 | Raised AFM-NODE-MAX to 4000 to
003500*                         |          | match the widened KO-ID table,
003600*                         |          | TPR 0251.
003610* R.Okafor                | 02/09/04 | WS-RESULT-LINE was carrying
003620*                         |          | trailing blanks off WS-ROOT-NAME
003630*                         |          | clear through to the tab; added
003640*                         |          | Trim-root-name/Test-root-char and
003650*                         |          | built the STRING off the trimmed
003660*                         |          | name, TPR 0271.
003670* K.Diallo                | 08/22/05 | Dropped the unused C01 IS
003680*                         |          | TOP-OF-FORM mnemonic out of
003690*                         |          | SPECIAL-NAMES - this program does
003695*                         |          | no channel control, TPR AFM-0233.
003700*c-
003800
003900 ENVIRONMENT DIVISION.
004000
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. TANDEM NONSTOP SYSTEM.
004300 OBJECT-COMPUTER. TANDEM NONSTOP SYSTEM.
004400 SPECIAL-NAMES.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT AFM-DEF-FILE    ASSIGN TO "AFMDEFIN"
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            ACCESS MODE IS SEQUENTIAL
005100            FILE STATUS IS AFM-DEF-STATUS.
005200
005300     SELECT AFM-KOIN-FILE   ASSIGN TO "AFMKOIN"
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            ACCESS MODE IS SEQUENTIAL
005600            FILE STATUS IS AFM-KOIN-STATUS.
005700
005800     SELECT AFM-RESULT-FILE ASSIGN TO "AFMRESOUT"
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            ACCESS MODE IS SEQUENTIAL
006100            FILE STATUS IS AFM-RESULT-STATUS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  AFM-DEF-FILE
006700     LABEL RECORDS ARE OMITTED
006800     RECORD CONTAINS 195 CHARACTERS.
006900 01  FD-DEF-REC.
007000     05  FD-DEF-TEXT                  PIC X(190).
007100     05  FILLER                       PIC X(05).
007200
007300 FD  AFM-KOIN-FILE
007400     LABEL RECORDS ARE OMITTED
007500     RECORD CONTAINS 100 CHARACTERS.
007600 01  FD-KOIN-REC.
007700     05  FD-KOIN-TEXT                 PIC X(95).
007800     05  FILLER                       PIC X(05).
007900
008000 FD  AFM-RESULT-FILE
008100     LABEL RECORDS ARE OMITTED
008200     RECORD CONTAINS 80 CHARACTERS.
008300 01  FD-RESULT-REC.
008400     05  FD-RESULT-TEXT               PIC X(75).
008500     05  FILLER                       PIC X(05).
008600
008700 WORKING-STORAGE SECTION.
008800
008900*    Shared status 88-levels and return code.  AFM-PARM-REC rides
009000*    along unused - this batch takes no parameters, only the three
009100*    positional files.
009200     COPY copylib-afm-status.
009300
009400 01  AFM-DEF-STATUS-AREA.
009500     05  AFM-DEF-STATUS               PIC X(02).
009600     05  FILLER                       PIC X(04).
009700 01  AFM-KOIN-STATUS-AREA.
009800     05  AFM-KOIN-STATUS              PIC X(02).
009900     05  FILLER                       PIC X(04).
010000 01  AFM-RESULT-STATUS-AREA.
010100     05  AFM-RESULT-STATUS            PIC X(02).
010200     05  FILLER                       PIC X(04).
010300
010400*    Observed-ID table - loaded straight from the KO-ID list, one
010500*    entry per non-blank input line.  Duplicates are harmless because
010600*    evaluation only ever tests membership, so unlike AFM0010 there is
010700*    no insertion-sort bookkeeping here.
010800     COPY copylib-ko-table.
010900
011000*    Flat pathway node table, the level-stack used to fill in parent
011100*    indices while loading, and the input/output record layouts.
011200     COPY copylib-pathway-def.
011300
011400*    Alternate name-only view of the copybook's input node record,
011500*    used to pull the offending pathway's name for an abort message
011600*    without re-unstringing the whole 195-byte record.
011700 01  WS-DEF-REC-ALT REDEFINES AFM-PATHWAY-NODE-REC.
011800     05  WS-DEF-NAME-VIEW             PIC X(60).
011900     05  FILLER                       PIC X(135).
012000
012100*    Peek at the node-type byte before the full field-by-field MOVE,
012200*    so a bad definition record is caught the moment it is read.
012300 01  WS-DEF-TYPE-VIEW REDEFINES AFM-PATHWAY-NODE-REC.
012400     05  FILLER                       PIC X(62).
012500     05  WS-DEF-TYPE-PEEK             PIC X(01).
012600     05  FILLER                       PIC X(132).
012700
012800 01  WS-TAB-CHAR-AREA.
012900     05  WS-TAB-CHAR                  PIC X(01)  VALUE X"09".
013000     05  FILLER                       PIC X(03)  VALUE SPACES.
013100
013200 01  WS-COUNTERS.
013300     05  WS-SCAN-IDX                  PIC 9(03) COMP VALUE ZERO.
013400     05  WS-TAB-POS                   PIC 9(03) COMP VALUE ZERO.
013500     05  WS-COL-LEN                   PIC 9(03) COMP VALUE ZERO.
013600     05  WS-KO-SCAN-IDX               PIC 9(04) COMP VALUE ZERO.
013700     05  WS-ID-SCAN-IDX               PIC 9(02) COMP VALUE ZERO.
013800     05  WS-MATCH-COUNT               PIC 9(03) COMP VALUE ZERO.
013900     05  WS-EFFECTIVE-MIN             PIC 9(03) COMP VALUE ZERO.
014000     05  WS-EVAL-IDX                  PIC 9(04) COMP VALUE ZERO.
014100     05  WS-PARENT-LEVEL              PIC 9(02) COMP VALUE ZERO.
014200     05  WS-PARENT-IDX                PIC 9(04) COMP VALUE ZERO.
014300     05  WS-ROOT-SCAN-IDX             PIC 9(04) COMP VALUE ZERO.
014400     05  WS-ROOT-LEN                  PIC 9(03) COMP VALUE ZERO.
014500     05  FILLER                       PIC X(04) VALUE SPACES.
014600
014700 01  WS-FOUND-FLAG-AREA.
014800     05  WS-FOUND-FLAG                PIC X(01) VALUE "N".
014900         88  WS-FOUND                           VALUE "Y".
015000     05  FILLER                       PIC X(03) VALUE SPACES.
015100
015200 01  WS-KOIN-LINE                     PIC X(100) VALUE SPACES.
015300*    Quick fixed-width view of the KO-list line's first column, for
015400*    the common case where the line carries no extra columns at all.
015500 01  WS-KOIN-LINE-ALT REDEFINES WS-KOIN-LINE.
015600     05  WS-KOIN-FIXED-ID             PIC X(06).
015700     05  FILLER                       PIC X(94).
015800 01  WS-OBSERVED-ID-AREA.
015900     05  WS-OBSERVED-ID               PIC X(06)  VALUE SPACES.
016000     05  FILLER                       PIC X(04)  VALUE SPACES.
016100
016200*    Pathway roots, one entry per pathway, in the order their root
016300*    (level-1) node was read - this is the order PATHWAY-RESULT lines
016400*    are written in, matching the definition file's own order.
016500 01  WS-PATHWAY-ROOTS.
016600     05  WS-ROOT-COUNT                PIC 9(04) COMP VALUE ZERO.
016700     05  WS-ROOT-ENTRY OCCURS 200 TIMES.
016800         10  WS-ROOT-NAME             PIC X(60).
016900         10  WS-ROOT-NODE-IDX         PIC 9(04) COMP.
017000         10  FILLER                   PIC X(04) VALUE SPACES.
017100     05  FILLER                       PIC X(10) VALUE SPACES.
017200
017300*    Output line, built by STRING so PATHWAY-RESULT-RECORD comes out
017400*    as "name<TAB>mark", not a fixed-column copy of PRR-PATHWAY-NAME.
017500 01  WS-RESULT-LINE.
017600     05  WS-RESULT-TEXT               PIC X(70).
017700     05  FILLER                       PIC X(10) VALUE SPACES.
017800
017900 PROCEDURE DIVISION.
018000
018100 Main-processing SECTION.
018200     PERFORM Initialization THRU Initialization-exit.
018300     IF AFM-RC-ERROR
018400         GO TO End-of-main
018500     END-IF.
018600     PERFORM Load-ko-table THRU Load-ko-table-exit.
018700     PERFORM Load-pathway-defs THRU Load-pathway-defs-exit.
018800     IF AFM-RC-ERROR
018900         GO TO End-of-main
019000     END-IF.
019100     PERFORM Evaluate-pathways THRU Evaluate-pathways-exit.
019200     PERFORM Write-results THRU Write-results-exit.
019300 End-of-main.
019400     PERFORM End-of-processing THRU End-of-processing-exit.
019500     MOVE AFM-RETURN-CODE TO RETURN-CODE.
019600     STOP RUN.
019700
019800 End-of-processing.
019900     CLOSE AFM-DEF-FILE AFM-KOIN-FILE AFM-RESULT-FILE.
020000 End-of-processing-exit.
020100     EXIT.
020200
020300 Initialization SECTION.
020400     OPEN INPUT AFM-DEF-FILE.
020500     IF AFM-DEF-STATUS NOT = "00"
020600         DISPLAY "AFM0030 - AFMDEFIN NOT FOUND, RUN ABORTED"
020700         MOVE 1 TO AFM-RETURN-CODE
020800         GO TO Initialization-exit
020900     END-IF.
021000     OPEN INPUT AFM-KOIN-FILE.
021100     IF AFM-KOIN-STATUS NOT = "00"
021200         DISPLAY "AFM0030 - AFMKOIN NOT FOUND, RUN ABORTED"
021300         MOVE 1 TO AFM-RETURN-CODE
021400         GO TO Initialization-exit
021500     END-IF.
021600     OPEN OUTPUT AFM-RESULT-FILE.
021700     IF AFM-RESULT-STATUS NOT = "00"
021800         DISPLAY "AFM0030 - AFMRESOUT ALLOCATION FAILED, RUN ABORTED"
021900         MOVE 1 TO AFM-RETURN-CODE
022000     END-IF.
022100 Initialization-exit.
022200     EXIT.
022300
022400 Load-ko-table SECTION.
022500*    Step 2 - load observed IDs; membership tests only, so no sorted
022600*    or deduplicated bookkeeping is needed the way AFM0010 needs for
022700*    its own written-out KO list.
022800     MOVE ZERO TO AFM-KO-COUNT.
022900 Load-ko-table-read.
023000     READ AFM-KOIN-FILE
023100         AT END GO TO Load-ko-table-exit
023200     END-READ.
023300     MOVE FD-KOIN-REC TO WS-KOIN-LINE.
023400     IF WS-KOIN-LINE = SPACES
023500         GO TO Load-ko-table-read
023600     END-IF.
023700     PERFORM Extract-first-column THRU Extract-first-column-exit.
023800     ADD 1 TO AFM-KO-COUNT.
023900     MOVE WS-OBSERVED-ID TO KOT-ID (AFM-KO-COUNT).
024000     GO TO Load-ko-table-read.
024100 Load-ko-table-exit.
024200     EXIT.
024300
024400 Extract-first-column.
024500*    Only the first tab-separated column of the KO-list line matters;
024600*    extra columns are tolerated and ignored, and a line with no tab
024700*    at all is taken whole (the ordinary case - AFM0010's own KO list
024800*    carries no extra columns).
024900     MOVE ZERO TO WS-TAB-POS.
025000     PERFORM Find-first-tab THRU Find-first-tab-exit
025100         VARYING WS-SCAN-IDX FROM 1 BY 1
025200         UNTIL WS-SCAN-IDX > 100 OR WS-TAB-POS > ZERO.
025300     IF WS-TAB-POS > ZERO
025400         COMPUTE WS-COL-LEN = WS-TAB-POS - 1
025500         MOVE WS-KOIN-LINE (1:WS-COL-LEN) TO WS-OBSERVED-ID
025600     ELSE
025700         MOVE WS-KOIN-FIXED-ID TO WS-OBSERVED-ID
025800     END-IF.
025900 Extract-first-column-exit.
026000     EXIT.
026100
026200 Find-first-tab.
026300     IF WS-KOIN-LINE (WS-SCAN-IDX:1) = WS-TAB-CHAR
026400         MOVE WS-SCAN-IDX TO WS-TAB-POS
026500     END-IF.
026600 Find-first-tab-exit.
026700     EXIT.
026800
026900 Load-pathway-defs SECTION.
027000*    Step 3, part 1 - flatten the pre-order node file into
027100*    AFM-NODE-TABLE, filling in each node's parent index from
027200*    AFM-LEVEL-STACK (the index, per depth, of the ancestor node most
027300*    recently opened at that depth) and counting each parent's
027400*    immediate children as they go by.
027500     MOVE ZERO TO AFM-NODE-COUNT.
027600     PERFORM Clear-level-stack THRU Clear-level-stack-exit
027700         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > 20.
027800 Load-pathway-defs-read.
027900     READ AFM-DEF-FILE
028000         AT END GO TO Load-pathway-defs-exit
028100     END-READ.
028200     MOVE FD-DEF-REC TO AFM-PATHWAY-NODE-REC.
028300     IF WS-DEF-TYPE-PEEK NOT = "A" AND NOT = "O" AND NOT = "L"
028400         DISPLAY "AFM0030 - BAD NODE TYPE ON " WS-DEF-NAME-VIEW
028500         MOVE 1 TO AFM-RETURN-CODE
028600         PERFORM 900-ABORT-RUN THRU 900-ABORT-EXIT
028700     END-IF.
028800     ADD 1 TO AFM-NODE-COUNT.
028900     MOVE PNR-PATHWAY-NAME TO NT-PATHWAY-NAME (AFM-NODE-COUNT).
029000     MOVE PNR-NODE-LEVEL   TO NT-NODE-LEVEL (AFM-NODE-COUNT).
029100     MOVE PNR-NODE-TYPE    TO NT-NODE-TYPE (AFM-NODE-COUNT).
029200     MOVE PNR-MIN-COUNT    TO NT-MIN-COUNT (AFM-NODE-COUNT).
029300     MOVE PNR-ID-COUNT     TO NT-ID-COUNT (AFM-NODE-COUNT).
029400     MOVE ZERO TO NT-TOTAL-CHILDREN (AFM-NODE-COUNT).
029500     MOVE ZERO TO NT-TRUE-CHILDREN (AFM-NODE-COUNT).
029600     MOVE "N"  TO NT-RESULT-FLAG (AFM-NODE-COUNT).
029700     PERFORM Copy-one-ko-id THRU Copy-one-ko-id-exit
029800         VARYING WS-ID-SCAN-IDX FROM 1 BY 1 UNTIL WS-ID-SCAN-IDX > 20.
029900     IF NT-NODE-LEVEL (AFM-NODE-COUNT) = 1
030000         MOVE ZERO TO NT-PARENT-IDX (AFM-NODE-COUNT)
030100         ADD 1 TO WS-ROOT-COUNT
030200         MOVE PNR-PATHWAY-NAME TO WS-ROOT-NAME (WS-ROOT-COUNT)
030300         MOVE AFM-NODE-COUNT TO WS-ROOT-NODE-IDX (WS-ROOT-COUNT)
030400     ELSE
030500         COMPUTE WS-PARENT-LEVEL = NT-NODE-LEVEL (AFM-NODE-COUNT) - 1
030600         MOVE AFM-LEVEL-ENTRY (WS-PARENT-LEVEL) TO WS-PARENT-IDX
030700         MOVE WS-PARENT-IDX TO NT-PARENT-IDX (AFM-NODE-COUNT)
030800         ADD 1 TO NT-TOTAL-CHILDREN (WS-PARENT-IDX)
030900     END-IF.
031000     MOVE AFM-NODE-COUNT
031100         TO AFM-LEVEL-ENTRY (NT-NODE-LEVEL (AFM-NODE-COUNT)).
031200     GO TO Load-pathway-defs-read.
031300 Load-pathway-defs-exit.
031400     EXIT.
031500
031600 Copy-one-ko-id.
031700     MOVE PNR-KO-ID (WS-ID-SCAN-IDX)
031800         TO NT-KO-ID (AFM-NODE-COUNT WS-ID-SCAN-IDX).
031900 Copy-one-ko-id-exit.
032000     EXIT.
032100
032200 Clear-level-stack.
032300     MOVE ZERO TO AFM-LEVEL-ENTRY (WS-SCAN-IDX).
032400 Clear-level-stack-exit.
032500     EXIT.
032600
032700 Evaluate-pathways SECTION.
032800*    Step 3, part 2 - BUSINESS RULE: definition evaluation.  Walking
032900*    the flat table from its last entry back to its first visits every
033000*    node's children (which always sort to higher table positions in a
033100*    pre-order flattening) before the node itself, so a composite's
033200*    true-child count is already complete by the time its own turn
033300*    comes round - no recursive CALL needed.
033400     PERFORM Evaluate-one-node THRU Evaluate-node-exit
033500         VARYING WS-EVAL-IDX FROM AFM-NODE-COUNT BY -1
033600         UNTIL WS-EVAL-IDX < 1.
033700 Evaluate-pathways-exit.
033800     EXIT.
033900
034000 Evaluate-one-node.
034100     IF NT-IS-LEAF (WS-EVAL-IDX)
034200         PERFORM Evaluate-leaf THRU Evaluate-leaf-exit
034300     ELSE
034400         PERFORM Evaluate-composite THRU Evaluate-composite-exit
034500     END-IF.
034600     IF NT-RESULT-TRUE (WS-EVAL-IDX)
034700         AND NT-PARENT-IDX (WS-EVAL-IDX) > ZERO
034800         ADD 1 TO NT-TRUE-CHILDREN (NT-PARENT-IDX (WS-EVAL-IDX))
034900     END-IF.
035000 Evaluate-node-exit.
035100     EXIT.
035200
035300 Evaluate-leaf.
035400*    MATCH-COUNT is how many of this leaf's listed KO-IDs turned up in
035500*    the observed set.
035600     MOVE ZERO TO WS-MATCH-COUNT.
035700     PERFORM Test-one-id THRU Test-one-id-exit
035800         VARYING WS-ID-SCAN-IDX FROM 1 BY 1
035900         UNTIL WS-ID-SCAN-IDX > NT-ID-COUNT (WS-EVAL-IDX).
036000     IF NT-TYPE-ALL-OF (WS-EVAL-IDX)
036100         IF WS-MATCH-COUNT = NT-ID-COUNT (WS-EVAL-IDX)
036200             MOVE "Y" TO NT-RESULT-FLAG (WS-EVAL-IDX)
036300         END-IF
036400     ELSE
036500         IF NT-TYPE-ONE-OF (WS-EVAL-IDX)
036600             IF WS-MATCH-COUNT > ZERO
036700                 MOVE "Y" TO NT-RESULT-FLAG (WS-EVAL-IDX)
036800             END-IF
036900         ELSE
037000             IF NT-TYPE-AT-LEAST (WS-EVAL-IDX)
037100                 IF NT-MIN-COUNT (WS-EVAL-IDX) > ZERO
037200                     MOVE NT-MIN-COUNT (WS-EVAL-IDX) TO WS-EFFECTIVE-MIN
037300                 ELSE
037400                     MOVE NT-ID-COUNT (WS-EVAL-IDX) TO WS-EFFECTIVE-MIN
037500                 END-IF
037600                 IF WS-MATCH-COUNT >= WS-EFFECTIVE-MIN
037700                     MOVE "Y" TO NT-RESULT-FLAG (WS-EVAL-IDX)
037800                 END-IF
037900             ELSE
038000                 DISPLAY "AFM0030 - INVALID NODE TYPE ON LEAF, ABORTED"
038100                 MOVE 1 TO AFM-RETURN-CODE
038200                 PERFORM 900-ABORT-RUN THRU 900-ABORT-EXIT
038300             END-IF
038400         END-IF
038500     END-IF.
038600 Evaluate-leaf-exit.
038700     EXIT.
038800
038900 Test-one-id.
039000     MOVE "N" TO WS-FOUND-FLAG.
039100     PERFORM Scan-ko-table THRU Scan-ko-table-exit
039200         VARYING WS-KO-SCAN-IDX FROM 1 BY 1
039300         UNTIL WS-KO-SCAN-IDX > AFM-KO-COUNT OR WS-FOUND.
039400     IF WS-FOUND
039500         ADD 1 TO WS-MATCH-COUNT
039600     END-IF.
039700 Test-one-id-exit.
039800     EXIT.
039900
040000 Scan-ko-table.
040100     IF NT-KO-ID (WS-EVAL-IDX WS-ID-SCAN-IDX) = KOT-ID (WS-KO-SCAN-IDX)
040200         MOVE "Y" TO WS-FOUND-FLAG
040300     END-IF.
040400 Scan-ko-table-exit.
040500     EXIT.
040600
040700 Evaluate-composite.
040800*    NT-TRUE-CHILDREN was accumulated by each child as it was
040900*    evaluated, since the reverse walk visits every child of a
041000*    composite before the composite itself.
041100     IF NT-TYPE-ALL-OF (WS-EVAL-IDX)
041200         IF NT-TRUE-CHILDREN (WS-EVAL-IDX) =
041300                NT-TOTAL-CHILDREN (WS-EVAL-IDX)
041400             MOVE "Y" TO NT-RESULT-FLAG (WS-EVAL-IDX)
041500         END-IF
041600     ELSE
041700         IF NT-TYPE-ONE-OF (WS-EVAL-IDX)
041800             IF NT-TRUE-CHILDREN (WS-EVAL-IDX) > ZERO
041900                 MOVE "Y" TO NT-RESULT-FLAG (WS-EVAL-IDX)
042000             END-IF
042100         ELSE
042200             IF NT-TYPE-AT-LEAST (WS-EVAL-IDX)
042300                 IF NT-MIN-COUNT (WS-EVAL-IDX) > ZERO
042400                     MOVE NT-MIN-COUNT (WS-EVAL-IDX) TO WS-EFFECTIVE-MIN
042500                 ELSE
042600                     MOVE NT-TOTAL-CHILDREN (WS-EVAL-IDX)
042700                         TO WS-EFFECTIVE-MIN
042800                 END-IF
042900                 IF NT-TRUE-CHILDREN (WS-EVAL-IDX) >= WS-EFFECTIVE-MIN
043000                     MOVE "Y" TO NT-RESULT-FLAG (WS-EVAL-IDX)
043100                 END-IF
043200             ELSE
043300                 DISPLAY "AFM0030 - INVALID NODE TYPE ON NODE, ABORTED"
043400                 MOVE 1 TO AFM-RETURN-CODE
043500                 PERFORM 900-ABORT-RUN THRU 900-ABORT-EXIT
043600             END-IF
043700         END-IF
043800     END-IF.
043900 Evaluate-composite-exit.
044000     EXIT.
044100
044200 Write-results SECTION.
044300*    Step 3, part 3 and the PATHWAY-RESULT file - one line per
044400*    pathway, in the order its root node was read, mark taken from
044500*    that root's own RESULT-FLAG.
044600     PERFORM Write-one-result THRU Write-one-result-exit
044700         VARYING WS-ROOT-SCAN-IDX FROM 1 BY 1
044800         UNTIL WS-ROOT-SCAN-IDX > WS-ROOT-COUNT.
044900 Write-results-exit.
045000     EXIT.
045100
045200 Write-one-result.
045300     MOVE WS-ROOT-NODE-IDX (WS-ROOT-SCAN-IDX) TO WS-EVAL-IDX.
045400     MOVE SPACES TO WS-RESULT-LINE.
045500     PERFORM Trim-root-name THRU Trim-root-name-exit.
045600     STRING WS-ROOT-NAME (WS-ROOT-SCAN-IDX) (1:WS-ROOT-LEN)
045700                                              DELIMITED BY SIZE
045800            WS-TAB-CHAR                       DELIMITED BY SIZE
045900            NT-RESULT-FLAG (WS-EVAL-IDX)      DELIMITED BY SIZE
046000       INTO WS-RESULT-TEXT.
046100     WRITE FD-RESULT-REC FROM WS-RESULT-LINE.
046200 Write-one-result-exit.
046300     EXIT.
046400
046500*    Backward scan for the last non-blank byte of the root's pathway
046600*    name - the shop's own trim in place of an intrinsic FUNCTION,
046700*    the mirror image of Find-first-tab's forward search above.
046800 Trim-root-name.
046900     MOVE ZERO TO WS-ROOT-LEN.
047000     PERFORM Test-root-char THRU Test-root-char-exit
047100         VARYING WS-SCAN-IDX FROM 60 BY -1
047200         UNTIL WS-SCAN-IDX < 1 OR WS-ROOT-LEN > ZERO.
047300     IF WS-ROOT-LEN = ZERO
047400         MOVE 1 TO WS-ROOT-LEN
047500     END-IF.
047600 Trim-root-name-exit.
047700     EXIT.
047800
047900 Test-root-char.
048000     IF WS-ROOT-NAME (WS-ROOT-SCAN-IDX) (WS-SCAN-IDX:1) NOT = SPACE
048100         MOVE WS-SCAN-IDX TO WS-ROOT-LEN
048200     END-IF.
048300 Test-root-char-exit.
048400     EXIT.
048500
048600 900-ABORT-RUN.
048700     CLOSE AFM-DEF-FILE AFM-KOIN-FILE AFM-RESULT-FILE.
048800     MOVE AFM-RETURN-CODE TO RETURN-CODE.
048900     STOP RUN.
049000 900-ABORT-EXIT.
049100     EXIT.
