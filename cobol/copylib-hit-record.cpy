000100*c+
000200* COPYLIB-HIT-RECORD
000300*
000400* PURPOSE: Layout of one scored-hit record (the KO-scan hit line) and of
000500*          the unstrung fields that both AFM0010 and AFM0020 pull out of
000600*          it.  The raw line is tab-delimited, variable-width; the field
000700*          widths below are the generous fixed maxima the batch contract
000800*          settled on.
000900*
001000* MODIFIER          |   DATE   |  DESCRIPTION OF CHANGE
001100*----------------------------------------------------------------------
001200* R.Okafor          | 11/02/91 | Initial release, KO-mark rewrite
001300* R.Okafor          | 03/11/94 | Added numeric REDEFINES for the ratio
001400*                   |          | filter, TPR AFM-0114
001500* P.Benoit          | 04/08/01 | Widened KO-DEFINITION to 80, TPR 0187
001600* K.Diallo          | 08/22/05 | Removed HIT-THRESHOLD-NUM/HIT-SCORE-NUM
001700*                   |          | numeric REDEFINES - the bytes underneath
001800*                   |          | are verbatim decimal text ("21.50") and
001900*                   |          | a "." is not a valid DISPLAY digit, so
002000*                   |          | the old REDEFINES read garbage any time
002100*                   |          | the value was not blank, TPR AFM-0233
002200*                   |          | Added AFM-HIT-RAW-VIEW, a safe lead-byte
002300*                   |          | split of the raw line for trace DISPLAYs
002400*c-
002500
002600*    Raw line as read from the hit file, before UNSTRING.
002700 01  AFM-HIT-RAW-REC.
002800     05  AFM-HIT-RAW-TEXT             PIC X(200).
002900     05  FILLER                       PIC X(10)  VALUE SPACES.
003000*    Column-split view of the raw line, used only when a malformed
003100*    feed line has to be DISPLAYed a column at a time for tracing.
003200 01  AFM-HIT-RAW-VIEW REDEFINES AFM-HIT-RAW-REC.
003300     05  AFM-HIT-RAW-LEAD-COL         PIC X(01).
003400     05  AFM-HIT-RAW-TRAIL-COLS       PIC X(209).
003500
003600*    Fields unstrung from one hit record.  HIT-THRESHOLD-TXT and
003700*    HIT-SCORE-TXT carry the MIN-SCORE-RATIO operands as verbatim
003800*    decimal text ("21.50", "120.00") - each program that needs the
003900*    numeric value parses its own copy; no REDEFINES here, on purpose.
004000 01  AFM-HIT-FIELDS.
004100     05  HIT-MARK                     PIC X(01).
004200         88  HIT-IS-ASTERISK                     VALUE "*".
004300     05  HIT-GENE-NAME                PIC X(30).
004400     05  HIT-KO-ID                    PIC X(06).
004500     05  HIT-THRESHOLD-TXT            PIC X(10).
004600     05  HIT-SCORE-TXT                PIC X(10).
004700     05  HIT-E-VALUE                  PIC X(12).
004800     05  HIT-KO-DEFINITION            PIC X(80).
004900     05  FILLER                       PIC X(09)   VALUE SPACES.
