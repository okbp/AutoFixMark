000100*c+
000200* COPYLIB-PATHWAY-DEF
000300*
000400* PURPOSE: Flat pre-order encoding of a pathway's boolean rule tree (one
000500*          record per ALL-OF / ONE-OF / AT-LEAST node) and the working
000600*          tables AFM0030 uses to walk it without recursion -- this
000700*          shop's compiler has no RECURSIVE program-id option, so the
000800*          tree is flattened into AFM-NODE-TABLE and walked with an
000900*          index-per-level parent stack, the same trick COD3005's
001000*          author used for the nested CALL-depth checks.
001100*
001200* MODIFIER          |   DATE   |  DESCRIPTION OF CHANGE
001300*----------------------------------------------------------------------
001400* L.Vasquez         | 02/02/95 | Initial release, pathway predict batch
001500* L.Vasquez         | 01/19/99 | Y2K sweep - no date fields, none needed
001600* T.Iwu             | 07/14/03 | Raised AFM-NODE-MAX to 4000, TPR 0251
001700*c-
001800
001900*    One input record of the flat definition file.
002000 01  AFM-PATHWAY-NODE-REC.
002100     05  PNR-PATHWAY-NAME             PIC X(60).
002200     05  PNR-NODE-LEVEL               PIC 9(02).
002300     05  PNR-NODE-TYPE                PIC X(01).
002400     05  PNR-MIN-COUNT                PIC 9(03).
002500     05  PNR-ID-COUNT                 PIC 9(03).
002600     05  PNR-KO-IDS.
002700         10  PNR-KO-ID OCCURS 20 TIMES PIC X(06).
002800     05  FILLER                       PIC X(06)   VALUE SPACES.
002900
003000*    Output record -- one line per pathway, Y or N.
003100 01  AFM-PATHWAY-RESULT-REC.
003200     05  PRR-PATHWAY-NAME             PIC X(60).
003300     05  PRR-RESULT                   PIC X(01).
003400     05  FILLER                       PIC X(19)  VALUE SPACES.
003500
003600*    The whole definition file, flattened into one big working table so
003700*    a pathway's nodes can be walked back-to-front (see AFM0030's
003800*    Evaluate-pathways SECTION).  NT-PARENT-IDX is filled in on the way
003900*    IN, keyed by a one-entry-per-level "currently open ancestor" stack
004000*    (AFM-LEVEL-STACK) exactly the way Tandem's own table-builders keep
004100*    a running subscript per nesting level instead of recursing.
004200 01  AFM-NODE-TABLE.
004300     05  AFM-NODE-COUNT               PIC 9(04)   COMP VALUE ZERO.
004400     05  AFM-NODE-ENTRY OCCURS 4000 TIMES.
004500         10  NT-PATHWAY-NAME          PIC X(60).
004600         10  NT-NODE-LEVEL            PIC 9(02)   COMP.
004700         10  NT-NODE-TYPE             PIC X(01).
004800             88  NT-TYPE-ALL-OF                  VALUE "A".
004900             88  NT-TYPE-ONE-OF                  VALUE "O".
005000             88  NT-TYPE-AT-LEAST                VALUE "L".
005100         10  NT-MIN-COUNT             PIC 9(03)   COMP.
005200         10  NT-ID-COUNT              PIC 9(03)   COMP.
005300             88  NT-IS-LEAF                       VALUE 1 THRU 20.
005400             88  NT-IS-COMPOSITE                  VALUE 0.
005500         10  NT-KO-ID OCCURS 20 TIMES PIC X(06).
005600         10  NT-PARENT-IDX             PIC 9(04)   COMP VALUE ZERO.
005700         10  NT-TOTAL-CHILDREN        PIC 9(03)   COMP VALUE ZERO.
005800         10  NT-TRUE-CHILDREN         PIC 9(03)   COMP VALUE ZERO.
005900         10  NT-RESULT-FLAG           PIC X(01)   VALUE "N".
006000             88  NT-RESULT-TRUE                   VALUE "Y".
006100     05  FILLER                       PIC X(04)   VALUE SPACES.
006200
006300*    One entry per possible nesting depth -- the node index of the
006400*    ancestor currently open at that level, rebuilt for each pathway.
006500 01  AFM-LEVEL-STACK.
006600     05  AFM-LEVEL-ENTRY OCCURS 20 TIMES PIC 9(04) COMP VALUE ZERO.
006700     05  FILLER                       PIC X(04)   VALUE SPACES.
