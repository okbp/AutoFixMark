000100 IDENTIFICATION DIVISION.
000200*c+
000300 PROGRAM-ID.     AFM0010.
000400 AUTHOR.         R. OKAFOR.
000500 INSTALLATION.   TANDEM LANGUAGES AND TOOLS - FUNCTIONAL ANNOTATION UNIT.
000600 DATE-WRITTEN.   03 11 1994.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000900*
001000* PURPOSE: HIT-SELECT.  Reads the scored-hit file produced by the KO
001100*          scan step, groups hits by gene, applies the curator-mark /
001200*          top-N / score-ratio selection rule per gene and writes the
001300*          three AutoFixMark outputs: the deduplicated sorted KO-ID
001400*          list, the per-gene selected-hit detail, and the audit
001500*          detail report of the top-ranked hits per gene.
001600* TPR #: AFM-0090
001700* ASSOCIATED FILES:  AFMHITIN, AFMPARMIN, AFMKOOUT, AFMGENOUT, AFMDTLOUT
001800* LOCAL & GLOBAL PARAMETERS: AFM-PARM-REC (TOP-N, ratio filter) via
001900*                    AFMPARMIN - fixed parameter record, no external
002000*                    run-time switches of any kind.
002100* EXECUTION THREADS: Normal, batch class B.
002200* COMPILATION INSTRUCTIONS: PORT, ENV COMMON.
002300* EXECUTION INSTRUCTIONS: Allocate AFMHITIN, AFMPARMIN ahead of run;
002400*                    AFMKOOUT/AFMGENOUT/AFMDTLOUT created by this step.
002500* CLEANUP: None.
002600*
002700* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE
002800*------------------------------------------------------------------
002900* R.Okafor                | 03/11/94 | Initial release - replaces the
003000*                         |          | hand-run hit-parser feeder script.
003100* R.Okafor                | 09/02/94 | Added MIN-SCORE-RATIO filter and
003200*                         |          | scaled-integer ratio test, TPR 0114
003300* L.Vasquez               | 01/19/99 | Y2K sweep - AFM-RUN-DATE widened to
003400*                         |          | CCYYMMDD, no 2-digit years remain.
003500* P.Benoit                | 04/08/01 | KO-DEFINITION widened to 80 bytes
003600*                         |          | to match the longer curator text,
003700*                         |          | TPR 0187.
003800* T.Iwu                   | 06/30/03 | Raised AFM-KO-MAX / AFM-HIT-MAX,
003900*                         |          | added the insertion-sort paragraph
004000*                         |          | so the KO list comes out sorted
004100*                         |          | without a SORT utility step, TPR
004200*                         |          | 0251.
004300* R.Okafor                | 11/14/03 | WS-RANK-DISP re-edited to suppress
004400*                         |          | leading zeros in the detail report
004500*                         |          | column; rank cutoff is now a fixed
004600*                         |          | literal, not read off AFM-PARM-REC,
004700*                         |          | TPR 0263.
004800* R.Okafor                | 02/09/04 | Gene-detail and audit-detail lines
004900*                         |          | were carrying trailing blanks from
005000*                         |          | the fixed-width work fields clear
005100*                         |          | through to the next tab; added the
005200*                         |          | trim paragraphs (085-088) and built
005300*                         |          | each STRING off the trimmed field,
005400*                         |          | TPR 0271.
005500* K.Diallo                | 08/22/05 | MIN-SCORE-RATIO test was reading
005600*                         |          | GE-THRESHOLD-NUM/GE-SCORE-NUM off a
005700*                         |          | numeric REDEFINES of the verbatim
005800*                         |          | decimal text - any "." byte in a
005900*                         |          | non-blank value made the ratio test
006000*                         |          | run on garbage.  Added 132/134/136
006100*                         |          | to parse THRESHOLD/SCORE a digit at
006200*                         |          | a time instead.  Also dropped the
006300*                         |          | C01 IS TOP-OF-FORM mnemonic out of
006400*                         |          | SPECIAL-NAMES - never referenced,
006500*                         |          | this program does no channel
006600*                         |          | control, TPR AFM-0233.
006700*c-
006800
006900 ENVIRONMENT DIVISION.
007000
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER. TANDEM NONSTOP SYSTEM.
007300 OBJECT-COMPUTER. TANDEM NONSTOP SYSTEM.
007400 SPECIAL-NAMES.
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT AFM-HIT-FILE   ASSIGN TO "AFMHITIN"
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            ACCESS MODE IS SEQUENTIAL
008100            FILE STATUS IS AFM-HIT-STATUS.
008200
008300     SELECT AFM-PARM-FILE  ASSIGN TO "AFMPARMIN"
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            ACCESS MODE IS SEQUENTIAL
008600            FILE STATUS IS AFM-PARM-STATUS.
008700
008800     SELECT AFM-KO-OUT     ASSIGN TO "AFMKOOUT"
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            ACCESS MODE IS SEQUENTIAL
009100            FILE STATUS IS AFM-KO-OUT-STATUS.
009200
009300     SELECT AFM-GENE-OUT   ASSIGN TO "AFMGENOUT"
009400            ORGANIZATION IS LINE SEQUENTIAL
009500            ACCESS MODE IS SEQUENTIAL
009600            FILE STATUS IS AFM-GENE-OUT-STATUS.
009700
009800     SELECT AFM-DETAIL-OUT ASSIGN TO "AFMDTLOUT"
009900            ORGANIZATION IS LINE SEQUENTIAL
010000            ACCESS MODE IS SEQUENTIAL
010100            FILE STATUS IS AFM-DTL-OUT-STATUS.
010200
010300 DATA DIVISION.
010400 FILE SECTION.
010500
010600 FD  AFM-HIT-FILE
010700     LABEL RECORDS ARE OMITTED
010800     RECORD CONTAINS 210 CHARACTERS.
010900 01  FD-HIT-REC.
011000     05  FD-HIT-TEXT                 PIC X(205).
011100     05  FILLER                      PIC X(05).
011200
011300 FD  AFM-PARM-FILE
011400     LABEL RECORDS ARE OMITTED
011500     RECORD CONTAINS 80 CHARACTERS.
011600 01  FD-PARM-REC.
011700     05  FD-PARM-TEXT                PIC X(75).
011800     05  FILLER                      PIC X(05).
011900
012000 FD  AFM-KO-OUT
012100     LABEL RECORDS ARE OMITTED
012200     RECORD CONTAINS 80 CHARACTERS.
012300 01  FD-KO-OUT-REC.
012400     05  FD-KO-OUT-TEXT              PIC X(75).
012500     05  FILLER                      PIC X(05).
012600
012700 FD  AFM-GENE-OUT
012800     LABEL RECORDS ARE OMITTED
012900     RECORD CONTAINS 170 CHARACTERS.
013000 01  FD-GENE-OUT-REC.
013100     05  FD-GENE-OUT-TEXT            PIC X(165).
013200     05  FILLER                      PIC X(05).
013300
013400 FD  AFM-DETAIL-OUT
013500     LABEL RECORDS ARE OMITTED
013600     RECORD CONTAINS 210 CHARACTERS.
013700 01  FD-DETAIL-OUT-REC.
013800     05  FD-DETAIL-OUT-TEXT          PIC X(205).
013900     05  FILLER                      PIC X(05).
014000
014100 WORKING-STORAGE SECTION.
014200
014300*    Shared status 88-levels, return code and the fixed parameter
014400*    record read from AFMPARMIN in place of run-time switches.
014500     COPY copylib-afm-status.
014600
014700 01  AFM-HIT-STATUS-AREA.
014800     05  AFM-HIT-STATUS              PIC X(02).
014900         88  AFM-HIT-OK                         VALUE "00".
015000         88  AFM-HIT-EOF                        VALUE "10".
015100     05  FILLER                      PIC X(04).
015200 01  AFM-PARM-STATUS-AREA.
015300     05  AFM-PARM-STATUS             PIC X(02).
015400     05  FILLER                      PIC X(04).
015500 01  AFM-KO-OUT-STATUS-AREA.
015600     05  AFM-KO-OUT-STATUS           PIC X(02).
015700     05  FILLER                      PIC X(04).
015800 01  AFM-GENE-OUT-STATUS-AREA.
015900     05  AFM-GENE-OUT-STATUS         PIC X(02).
016000     05  FILLER                      PIC X(04).
016100 01  AFM-DTL-OUT-STATUS-AREA.
016200     05  AFM-DTL-OUT-STATUS          PIC X(02).
016300     05  FILLER                      PIC X(04).
016400
016500*    One scored-hit record and its split-out fields.
016600     COPY copylib-hit-record.
016700
016800*    The unique-KO-ID accumulator and the output KO-list record.
016900     COPY copylib-ko-table.
017000
017100 01  WS-MISC-FLAGS.
017200     05  WS-TAB-CHAR                 PIC X(01)  VALUE X"09".
017300     05  WS-DASH-LINE                PIC X(100) VALUE ALL "-".
017400     05  WS-FIRST-GROUP-FLAG         PIC X(01)  VALUE "Y".
017500         88  WS-FIRST-GROUP                     VALUE "Y".
017600     05  WS-HAS-ASTERISK-FLAG        PIC X(01)  VALUE "N".
017700         88  WS-HAS-ASTERISK                    VALUE "Y".
017800     05  WS-PASSES-RATIO-FLAG        PIC X(01)  VALUE "N".
017900         88  WS-PASSES-RATIO                    VALUE "Y".
018000     05  WS-SEL-MARK                 PIC X(01)  VALUE SPACE.
018100     05  FILLER                      PIC X(02)  VALUE SPACES.
018200
018300*    WS-SCAN-IDX is a scratch column-scan subscript only, never part of
018400*    an I-O record - kept standalone the way cpute1s carried its own
018500*    scratch test counters, rather than folded into a group.
018600 77  WS-SCAN-IDX                      PIC 9(03) COMP VALUE ZERO.
018700 01  WS-COUNTERS.
018800     05  WS-GENE-COUNT                PIC 9(04) COMP VALUE ZERO.
018900     05  WS-HIT-IDX                   PIC 9(04) COMP VALUE ZERO.
019000     05  WS-TAB-COUNT                 PIC 9(02) COMP VALUE ZERO.
019100     05  WS-COLUMN-COUNT              PIC 9(02) COMP VALUE ZERO.
019200     05  WS-INSERT-IDX                PIC 9(04) COMP VALUE ZERO.
019300     05  WS-SHIFT-IDX                 PIC 9(04) COMP VALUE ZERO.
019400     05  WS-KO-SCAN-IDX               PIC 9(04) COMP VALUE ZERO.
019500     05  WS-SHIFT-TARGET              PIC 9(04) COMP VALUE ZERO.
019600     05  WS-TRIM-IDX                  PIC 9(03) COMP VALUE ZERO.
019700     05  WS-RANK-START                PIC 9(01) COMP VALUE ZERO.
019800     05  FILLER                       PIC X(04)  VALUE SPACES.
019900
020000 01  WS-CURRENT-GENE-AREA.
020100     05  WS-CURRENT-GENE             PIC X(30) VALUE SPACES.
020200     05  FILLER                      PIC X(04)  VALUE SPACES.
020300
020400*    Scaled-integer ratio test work area - SCORE / THRESHOLD compared
020500*    against MIN-SCORE-RATIO to four decimal places without rounding,
020600*    per TPR 0114 (SCORE * 10000 against RATIO * 10000 * THRESHOLD so
020700*    the comparison is exact integer arithmetic, never a divide).
020800 01  WS-RATIO-WORK.
020900     05  WS-SCORE-SCALED             PIC S9(09)V99 COMP VALUE ZERO.
021000     05  WS-RATIO-SCALED             PIC S9(05)    COMP VALUE ZERO.
021100     05  WS-THRESH-TIMES-RATIO       PIC S9(11)V99 COMP VALUE ZERO.
021200     05  WS-RATIO-BASIS REDEFINES WS-THRESH-TIMES-RATIO
021300                                     PIC S9(13)    COMP.
021400     05  FILLER                      PIC X(04)     VALUE SPACES.
021500
021600*    Gene-group work table - buffers every hit of the current gene so
021700*    HAS-ASTERISK can be tested across the whole group before any hit
021800*    in it is marked selected.  Fields mirror the unstrung HIT- fields
021900*    above plus this program's own rank and selection bookkeeping.
022000*    GE-THRESHOLD-NUM/GE-SCORE-NUM are parsed out of the text by
022100*    132-PARSE-RATIO-FIELDS, not reinterpreted via REDEFINES - see
022200*    the 08/22/05 change log entry.  GE-THRESHOLD-SCALED/GE-SCORE-
022300*    SCALED are plain binary alternate views of the already-numeric
022400*    COMP fields, safe because no byte pattern a COMP field can hold
022500*    is invalid under another COMP PICTURE.
022600 01  WS-GENE-TABLE.
022700     05  WS-GENE-ENTRY OCCURS 500 TIMES
022800                        DEPENDING ON WS-GENE-COUNT
022900                        INDEXED BY WS-GX.
023000         10  GE-RANK                  PIC 9(04)   COMP.
023100         10  GE-MARK                  PIC X(01).
023200             88  GE-IS-ASTERISK                   VALUE "*".
023300         10  GE-KO-ID                 PIC X(06).
023400         10  GE-THRESHOLD-TXT         PIC X(10).
023500         10  GE-THRESHOLD-NUM         PIC S9(05)V99 COMP
023600                                                  VALUE ZERO.
023700         10  GE-THRESHOLD-SCALED REDEFINES GE-THRESHOLD-NUM
023800                                          PIC S9(07) COMP.
023900         10  GE-SCORE-TXT             PIC X(10).
024000         10  GE-SCORE-NUM             PIC S9(05)V99 COMP
024100                                                  VALUE ZERO.
024200         10  GE-SCORE-SCALED REDEFINES GE-SCORE-NUM
024300                                          PIC S9(07) COMP.
024400         10  GE-E-VALUE               PIC X(12).
024500         10  GE-KO-DEFINITION         PIC X(80).
024600         10  GE-SELECTED-FLAG         PIC X(01)   VALUE "N".
024700             88  GE-SELECTED                      VALUE "Y".
024800         10  FILLER                   PIC X(05)   VALUE SPACES.
024900
025000*    Gene-detail output line, built by STRING so the tab delimiters
025100*    land correctly regardless of each field's trimmed length.
025200 01  WS-GENE-DETAIL-LINE.
025300     05  GDL-TEXT                    PIC X(160).
025400     05  FILLER                      PIC X(10)  VALUE SPACES.
025500
025600*    Detail-report output line, same STRING-built approach.
025700 01  WS-DETAIL-LINE.
025800     05  DTL-TEXT                    PIC X(200).
025900     05  FILLER                      PIC X(10)  VALUE SPACES.
026000
026100*    Display-numeric conversion area for the rank column -- GE-RANK
026200*    itself is COMP and cannot be STRINGed as printable digits.
026300 01  WS-RANK-DISP-AREA.
026400*    Edited so the rank column prints without leading zeros, per
026500*    the AutoFixMark output-record contract.
026600     05  WS-RANK-DISP                PIC Z(03)9 VALUE ZERO.
026700     05  FILLER                      PIC X(04)  VALUE SPACES.
026800
026900*    Scratch trim buffer and the per-field trimmed lengths used when
027000*    building the gene-detail and detail-report lines below -- the
027100*    shop's own substitute for an intrinsic trim function, one scan
027200*    per variable-width field rather than a blind fixed-width copy.
027300 01  WS-TRIM-WORK.
027400     05  WS-TRIM-TEXT                PIC X(80)  VALUE SPACES.
027500     05  WS-TRIM-LEN                 PIC 9(03)  COMP VALUE ZERO.
027600     05  WS-GENE-LEN                 PIC 9(03)  COMP VALUE ZERO.
027700     05  WS-THRESH-LEN               PIC 9(03)  COMP VALUE ZERO.
027800     05  WS-SCORE-LEN                PIC 9(03)  COMP VALUE ZERO.
027900     05  WS-EVALUE-LEN                 PIC 9(03)  COMP VALUE ZERO.
028000     05  WS-DEFN-LEN                 PIC 9(03)  COMP VALUE ZERO.
028100     05  FILLER                      PIC X(02)  VALUE SPACES.
028200
028300*    THRESHOLD/SCORE arrive as verbatim decimal text ("21.50") - a
028400*    "." byte is not a valid DISPLAY digit, so the value is parsed
028500*    digit-by-digit here rather than read through a numeric
028600*    REDEFINES of the text, TPR AFM-0233.
028700 01  WS-RATIO-PARSE-WORK.
028800     05  WS-DOT-POS                  PIC 9(02)  COMP VALUE ZERO.
028900     05  WS-INT-LEN                  PIC 9(02)  COMP VALUE ZERO.
029000     05  WS-FRAC-LEN                 PIC 9(02)  COMP VALUE ZERO.
029100     05  WS-INT-PART                 PIC 9(05)  COMP VALUE ZERO.
029200     05  WS-FRAC-DIGITS              PIC X(02)  VALUE "00".
029300     05  WS-FRAC-PART                PIC 9(02)  COMP VALUE ZERO.
029400     05  WS-PARSED-VALUE             PIC S9(05)V99 COMP VALUE ZERO.
029500     05  WS-THRESHOLD-PARSED         PIC S9(05)V99 COMP VALUE ZERO.
029600     05  WS-SCORE-PARSED             PIC S9(05)V99 COMP VALUE ZERO.
029700     05  FILLER                      PIC X(02)  VALUE SPACES.
029800
029900 PROCEDURE DIVISION.
030000
030100 000-MAIN-LINE.
030200     PERFORM 010-VALIDATE-PARMS THRU 010-EXIT.
030300     PERFORM 020-OPEN-FILES     THRU 020-EXIT.
030400     PERFORM 100-READ-HIT-FILE  THRU 100-EXIT.
030500     PERFORM 150-PROCESS-LOOP   THRU 150-EXIT UNTIL AFM-HIT-EOF.
030600     PERFORM 160-FLUSH-LAST-GROUP THRU 160-EXIT.
030700     PERFORM 500-WRITE-KO-LIST  THRU 500-EXIT.
030800     PERFORM 999-END-RUN        THRU 999-EXIT.
030900     STOP RUN.
031000
031100 010-VALIDATE-PARMS.
031200*    Read the fixed parameter record once.  TOP-N defaults to 1 and
031300*    the ratio filter defaults off when AFMPARMIN is empty or absent -
031400*    no interactive file-probing or operator prompting of any kind.
031500     OPEN INPUT AFM-PARM-FILE.
031600     IF AFM-PARM-STATUS NOT = "00"
031700         GO TO 010-EXIT
031800     END-IF.
031900     READ AFM-PARM-FILE INTO AFM-PARM-REC
032000         AT END CONTINUE
032100     END-READ.
032200     CLOSE AFM-PARM-FILE.
032300     IF AFM-TOP-N-P = ZERO
032400         MOVE 1 TO AFM-TOP-N-P
032500     END-IF.
032600     IF AFM-RATIO-FILTER-ON
032700         IF AFM-MIN-SCORE-RATIO-P NOT > ZERO
032800            OR AFM-MIN-SCORE-RATIO-P NOT < 1
032900             DISPLAY "AFM0010 - INVALID MIN-SCORE-RATIO, RUN ABORTED"
033000             MOVE 1 TO AFM-RETURN-CODE
033100             PERFORM 900-ABORT-RUN THRU 900-EXIT
033200         END-IF
033300     END-IF.
033400 010-EXIT.
033500     EXIT.
033600
033700 020-OPEN-FILES.
033800     OPEN INPUT AFM-HIT-FILE.
033900     IF AFM-HIT-STATUS NOT = "00"
034000         DISPLAY "AFM0010 - AFMHITIN NOT FOUND, RUN ABORTED"
034100         MOVE 1 TO AFM-RETURN-CODE
034200         PERFORM 900-ABORT-RUN THRU 900-EXIT
034300     END-IF.
034400     OPEN OUTPUT AFM-KO-OUT.
034500     OPEN OUTPUT AFM-GENE-OUT.
034600     OPEN OUTPUT AFM-DETAIL-OUT.
034700     IF AFM-KO-OUT-STATUS NOT = "00"
034800         OR AFM-GENE-OUT-STATUS NOT = "00"
034900         OR AFM-DTL-OUT-STATUS NOT = "00"
035000         DISPLAY "AFM0010 - OUTPUT ALLOCATION FAILED, RUN ABORTED"
035100         MOVE 1 TO AFM-RETURN-CODE
035200         PERFORM 900-ABORT-RUN THRU 900-EXIT
035300     END-IF.
035400     PERFORM 510-WRITE-GENE-HEADER   THRU 510-HDR-EXIT.
035500     PERFORM 520-WRITE-DETAIL-HEADER THRU 520-HDR-EXIT.
035600 020-EXIT.
035700     EXIT.
035800
035900 100-READ-HIT-FILE.
036000*    Skip comment lines, blank lines and short records by reading
036100*    again - the classic Tandem "read-next" GO TO loop, not a PERFORM.
036200     READ AFM-HIT-FILE
036300         AT END SET AFM-HIT-EOF TO TRUE GO TO 100-EXIT
036400     END-READ.
036500     MOVE FD-HIT-REC TO AFM-HIT-RAW-TEXT.
036600     IF AFM-HIT-RAW-TEXT(1:1) = "#" OR AFM-HIT-RAW-TEXT = SPACES
036700         GO TO 100-READ-HIT-FILE
036800     END-IF.
036900     PERFORM 120-COUNT-TABS      THRU 120-EXIT.
037000     IF WS-COLUMN-COUNT < 7
037100         GO TO 100-READ-HIT-FILE
037200     END-IF.
037300     PERFORM 130-SPLIT-HIT-FIELDS THRU 130-EXIT.
037400 100-EXIT.
037500     EXIT.
037600
037700 120-COUNT-TABS.
037800     MOVE ZERO TO WS-TAB-COUNT.
037900     PERFORM 125-SCAN-ONE-CHAR THRU 125-EXIT
038000         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > 200.
038100     COMPUTE WS-COLUMN-COUNT = WS-TAB-COUNT + 1.
038200 120-EXIT.
038300     EXIT.
038400
038500 125-SCAN-ONE-CHAR.
038600     IF AFM-HIT-RAW-TEXT(WS-SCAN-IDX:1) = WS-TAB-CHAR
038700         ADD 1 TO WS-TAB-COUNT
038800     END-IF.
038900 125-EXIT.
039000     EXIT.
039100
039200 130-SPLIT-HIT-FIELDS.
039300     MOVE SPACES TO AFM-HIT-FIELDS.
039400     UNSTRING AFM-HIT-RAW-TEXT DELIMITED BY WS-TAB-CHAR
039500         INTO HIT-MARK HIT-GENE-NAME HIT-KO-ID
039600              HIT-THRESHOLD-TXT HIT-SCORE-TXT HIT-E-VALUE
039700              HIT-KO-DEFINITION
039800     END-UNSTRING.
039900     PERFORM 132-PARSE-RATIO-FIELDS THRU 132-EXIT.
040000 130-EXIT.
040100     EXIT.
040200
040300*    HIT-THRESHOLD-TXT/HIT-SCORE-TXT hold verbatim decimal text, e.g.
040400*    "21.50" or "120.00", or SPACES when the upstream scan left the
040500*    column blank.  WS-THRESHOLD-PARSED/WS-SCORE-PARSED come out as
040600*    true PIC S9(05)V99 values, one digit at a time - never read
040700*    through a numeric REDEFINES of the raw text, TPR AFM-0233.
040800 132-PARSE-RATIO-FIELDS.
040900     MOVE ZERO TO WS-THRESHOLD-PARSED.
041000     IF HIT-THRESHOLD-TXT NOT = SPACES
041100         MOVE HIT-THRESHOLD-TXT TO WS-TRIM-TEXT
041200         PERFORM 085-TRIM-TRAILING THRU 085-EXIT
041300         PERFORM 134-PARSE-ONE-DECIMAL THRU 134-EXIT
041400         MOVE WS-PARSED-VALUE TO WS-THRESHOLD-PARSED
041500     END-IF.
041600     MOVE ZERO TO WS-SCORE-PARSED.
041700     IF HIT-SCORE-TXT NOT = SPACES
041800         MOVE HIT-SCORE-TXT TO WS-TRIM-TEXT
041900         PERFORM 085-TRIM-TRAILING THRU 085-EXIT
042000         PERFORM 134-PARSE-ONE-DECIMAL THRU 134-EXIT
042100         MOVE WS-PARSED-VALUE TO WS-SCORE-PARSED
042200     END-IF.
042300 132-EXIT.
042400     EXIT.
042500
042600*    Splits the trimmed text in WS-TRIM-TEXT(1:WS-TRIM-LEN) on its
042700*    decimal point (if any) and builds WS-PARSED-VALUE from the
042800*    integer and fraction digit substrings.  A value with no "."
042900*    (e.g. "120") is treated as a whole number.  Fraction digits
043000*    past the second are dropped - the field contract is two places.
043100 134-PARSE-ONE-DECIMAL.
043200     MOVE ZERO TO WS-DOT-POS.
043300     PERFORM 136-TEST-DOT-CHAR THRU 136-EXIT
043400         VARYING WS-TRIM-IDX FROM 1 BY 1
043500         UNTIL WS-TRIM-IDX > WS-TRIM-LEN OR WS-DOT-POS > ZERO.
043600     MOVE ZERO TO WS-INT-PART WS-FRAC-PART.
043700     MOVE "00" TO WS-FRAC-DIGITS.
043800     IF WS-DOT-POS > ZERO
043900         COMPUTE WS-INT-LEN = WS-DOT-POS - 1
044000         COMPUTE WS-FRAC-LEN = WS-TRIM-LEN - WS-DOT-POS
044100         IF WS-FRAC-LEN > 2
044200             MOVE 2 TO WS-FRAC-LEN
044300         END-IF
044400         IF WS-INT-LEN > ZERO
044500             MOVE WS-TRIM-TEXT (1:WS-INT-LEN) TO WS-INT-PART
044600         END-IF
044700         IF WS-FRAC-LEN > ZERO
044800             MOVE WS-TRIM-TEXT (WS-DOT-POS + 1:WS-FRAC-LEN)
044900                                  TO WS-FRAC-DIGITS (1:WS-FRAC-LEN)
045000         END-IF
045100     ELSE
045200         MOVE WS-TRIM-TEXT (1:WS-TRIM-LEN) TO WS-INT-PART
045300     END-IF.
045400     MOVE WS-FRAC-DIGITS TO WS-FRAC-PART.
045500     COMPUTE WS-PARSED-VALUE = WS-INT-PART + (WS-FRAC-PART / 100).
045600 134-EXIT.
045700     EXIT.
045800
045900*    Forward scan for the first "." in WS-TRIM-TEXT, called only over
046000*    the trimmed length so trailing FILLER spaces never look like a
046100*    missing decimal point.
046200 136-TEST-DOT-CHAR.
046300     IF WS-TRIM-TEXT (WS-TRIM-IDX:1) = "."
046400         MOVE WS-TRIM-IDX TO WS-DOT-POS
046500     END-IF.
046600 136-EXIT.
046700     EXIT.
046800
046900 150-PROCESS-LOOP.
047000     IF WS-GENE-COUNT > ZERO
047100         AND HIT-GENE-NAME NOT = WS-CURRENT-GENE
047200         PERFORM 200-SELECT-GENE-GROUP THRU 200-EXIT
047300         MOVE ZERO TO WS-GENE-COUNT
047400     END-IF.
047500     MOVE HIT-GENE-NAME TO WS-CURRENT-GENE.
047600     PERFORM 110-BUFFER-GENE-GROUP THRU 110-EXIT.
047700     PERFORM 100-READ-HIT-FILE     THRU 100-EXIT.
047800 150-EXIT.
047900     EXIT.
048000
048100 110-BUFFER-GENE-GROUP.
048200     ADD 1 TO WS-GENE-COUNT.
048300     SET WS-GX TO WS-GENE-COUNT.
048400     MOVE WS-GENE-COUNT       TO GE-RANK (WS-GX).
048500     MOVE HIT-MARK            TO GE-MARK (WS-GX).
048600     MOVE HIT-KO-ID           TO GE-KO-ID (WS-GX).
048700     MOVE HIT-THRESHOLD-TXT   TO GE-THRESHOLD-TXT (WS-GX).
048800     MOVE WS-THRESHOLD-PARSED TO GE-THRESHOLD-NUM (WS-GX).
048900     MOVE HIT-SCORE-TXT       TO GE-SCORE-TXT (WS-GX).
049000     MOVE WS-SCORE-PARSED     TO GE-SCORE-NUM (WS-GX).
049100     MOVE HIT-E-VALUE         TO GE-E-VALUE (WS-GX).
049200     MOVE HIT-KO-DEFINITION   TO GE-KO-DEFINITION (WS-GX).
049300     MOVE "N"                 TO GE-SELECTED-FLAG (WS-GX).
049400 110-EXIT.
049500     EXIT.
049600
049700 160-FLUSH-LAST-GROUP.
049800     IF WS-GENE-COUNT > ZERO
049900         PERFORM 200-SELECT-GENE-GROUP THRU 200-EXIT
050000     END-IF.
050100 160-EXIT.
050200     EXIT.
050300
050400 200-SELECT-GENE-GROUP.
050500*    BUSINESS RULE - HIT-SELECT hit selection rule.  Has-asterisk is
050600*    a whole-group test, done first, before any hit is marked.
050700     MOVE "N" TO WS-HAS-ASTERISK-FLAG.
050800     PERFORM 205-TEST-ASTERISK THRU 205-EXIT
050900         VARYING WS-HIT-IDX FROM 1 BY 1 UNTIL WS-HIT-IDX > WS-GENE-COUNT.
051000     PERFORM 220-MARK-SELECTED THRU 220-EXIT
051100         VARYING WS-HIT-IDX FROM 1 BY 1 UNTIL WS-HIT-IDX > WS-GENE-COUNT.
051200     PERFORM 520-WRITE-DETAIL-REPORT THRU 520-EXIT.
051300     PERFORM 510-WRITE-GENE-DETAIL   THRU 510-EXIT.
051400 200-EXIT.
051500     EXIT.
051600
051700 205-TEST-ASTERISK.
051800     SET WS-GX TO WS-HIT-IDX.
051900     IF GE-IS-ASTERISK (WS-GX)
052000         MOVE "Y" TO WS-HAS-ASTERISK-FLAG
052100     END-IF.
052200 205-EXIT.
052300     EXIT.
052400
052500 210-TEST-RATIO.
052600*    PASSES-RATIO is true when no ratio filter is in force, or when
052700*    THRESHOLD <= 0 (a hit with no meaningful threshold is exempt),
052800*    or when SCORE / THRESHOLD >= MIN-SCORE-RATIO, tested as scaled
052900*    integers so a ratio given to four places compares exactly.
053000     MOVE "Y" TO WS-PASSES-RATIO-FLAG.
053100     IF AFM-RATIO-FILTER-ON
053200         AND GE-THRESHOLD-NUM (WS-GX) > ZERO
053300         COMPUTE WS-SCORE-SCALED =
053400                 GE-SCORE-NUM (WS-GX) * 10000
053500         COMPUTE WS-RATIO-SCALED =
053600                 AFM-MIN-SCORE-RATIO-P * 10000
053700         COMPUTE WS-THRESH-TIMES-RATIO =
053800                 WS-RATIO-SCALED * GE-THRESHOLD-NUM (WS-GX)
053900         IF WS-SCORE-SCALED < WS-THRESH-TIMES-RATIO
054000             MOVE "N" TO WS-PASSES-RATIO-FLAG
054100         END-IF
054200     END-IF.
054300 210-EXIT.
054400     EXIT.
054500
054600 220-MARK-SELECTED.
054700     SET WS-GX TO WS-HIT-IDX.
054800     PERFORM 210-TEST-RATIO THRU 210-EXIT.
054900     IF GE-IS-ASTERISK (WS-GX)
055000         MOVE "Y" TO GE-SELECTED-FLAG (WS-GX)
055100     ELSE
055200         IF NOT WS-HAS-ASTERISK
055300             AND WS-HIT-IDX <= AFM-TOP-N-P
055400             AND WS-PASSES-RATIO
055500             MOVE "Y" TO GE-SELECTED-FLAG (WS-GX)
055600         END-IF
055700     END-IF.
055800     IF GE-SELECTED (WS-GX)
055900         PERFORM 230-ACCUMULATE-KO-ID THRU 230-EXIT
056000     END-IF.
056100 220-EXIT.
056200     EXIT.
056300
056400 230-ACCUMULATE-KO-ID.
056500     PERFORM 070-INSERT-KO-ID THRU 070-EXIT.
056600 230-EXIT.
056700     EXIT.
056800
056900 070-INSERT-KO-ID.
057000*    Keeps AFM-KO-TABLE sorted ascending on insert, so output 1 needs
057100*    no separate sort step (the shop's own programs never call SORT -
057200*    they walk tables by hand, same as the table-shift in the French
057300*    shop's report sort, restated here as an ordinary PERFORM).
057400     MOVE ZERO TO WS-INSERT-IDX.
057500     PERFORM 075-FIND-SLOT THRU 075-EXIT
057600         VARYING WS-KO-SCAN-IDX FROM 1 BY 1
057700         UNTIL WS-KO-SCAN-IDX > AFM-KO-COUNT OR WS-INSERT-IDX > ZERO.
057800     IF WS-INSERT-IDX = ZERO
057900         COMPUTE WS-INSERT-IDX = AFM-KO-COUNT + 1
058000     END-IF.
058100     IF WS-INSERT-IDX > AFM-KO-COUNT
058200         OR KOT-ID (WS-INSERT-IDX) NOT = GE-KO-ID (WS-GX)
058300         PERFORM 080-SHIFT-UP THRU 080-EXIT
058400             VARYING WS-SHIFT-IDX FROM AFM-KO-COUNT BY -1
058500             UNTIL WS-SHIFT-IDX < WS-INSERT-IDX
058600         ADD 1 TO AFM-KO-COUNT
058700         MOVE GE-KO-ID (WS-GX) TO KOT-ID (WS-INSERT-IDX)
058800     END-IF.
058900 070-EXIT.
059000     EXIT.
059100
059200 075-FIND-SLOT.
059300     IF GE-KO-ID (WS-GX) <= KOT-ID (WS-KO-SCAN-IDX)
059400         MOVE WS-KO-SCAN-IDX TO WS-INSERT-IDX
059500     END-IF.
059600 075-EXIT.
059700     EXIT.
059800
059900 080-SHIFT-UP.
060000     COMPUTE WS-SHIFT-TARGET = WS-SHIFT-IDX + 1.
060100     MOVE KOT-ID (WS-SHIFT-IDX) TO KOT-ID (WS-SHIFT-TARGET).
060200 080-EXIT.
060300     EXIT.
060400
060500*    Backward scan for the last non-blank byte of WS-TRIM-TEXT, the
060600*    shop's own trim in place of an intrinsic FUNCTION - same idea as
060700*    120-COUNT-TABS' forward scan, run back-to-front instead, so the
060800*    STRINGs below carry verbatim text with no trailing pad.
060900 085-TRIM-TRAILING.
061000     MOVE ZERO TO WS-TRIM-LEN.
061100     PERFORM 086-TEST-TRIM-CHAR THRU 086-EXIT
061200         VARYING WS-TRIM-IDX FROM 80 BY -1
061300         UNTIL WS-TRIM-IDX < 1 OR WS-TRIM-LEN > ZERO.
061400     IF WS-TRIM-LEN = ZERO
061500         MOVE 1 TO WS-TRIM-LEN
061600     END-IF.
061700 085-EXIT.
061800     EXIT.
061900
062000 086-TEST-TRIM-CHAR.
062100     IF WS-TRIM-TEXT (WS-TRIM-IDX:1) NOT = SPACE
062200         MOVE WS-TRIM-IDX TO WS-TRIM-LEN
062300     END-IF.
062400 086-EXIT.
062500     EXIT.
062600
062700*    Forward scan past the leading blanks PIC Z(03)9 leaves in
062800*    WS-RANK-DISP, so the detail-report rank column carries the bare
062900*    digits with no leading fill - mirror image of 085 above.
063000 087-TRIM-RANK-LEADING.
063100     MOVE ZERO TO WS-RANK-START.
063200     PERFORM 088-TEST-RANK-CHAR THRU 088-EXIT
063300         VARYING WS-TRIM-IDX FROM 1 BY 1
063400         UNTIL WS-TRIM-IDX > 4 OR WS-RANK-START > ZERO.
063500     IF WS-RANK-START = ZERO
063600         MOVE 4 TO WS-RANK-START
063700     END-IF.
063800 087-EXIT.
063900     EXIT.
064000
064100 088-TEST-RANK-CHAR.
064200     IF WS-RANK-DISP (WS-TRIM-IDX:1) NOT = SPACE
064300         MOVE WS-TRIM-IDX TO WS-RANK-START
064400     END-IF.
064500 088-EXIT.
064600     EXIT.
064700
064800 500-WRITE-KO-LIST.
064900     PERFORM 505-WRITE-ONE-KO THRU 505-EXIT
065000         VARYING WS-HIT-IDX FROM 1 BY 1 UNTIL WS-HIT-IDX > AFM-KO-COUNT.
065100 500-EXIT.
065200     EXIT.
065300
065400 505-WRITE-ONE-KO.
065500     MOVE SPACES TO AFM-KO-LIST-REC.
065600     MOVE KOT-ID (WS-HIT-IDX) TO AFM-KO-LIST-ID.
065700     WRITE FD-KO-OUT-REC FROM AFM-KO-LIST-REC.
065800 505-EXIT.
065900     EXIT.
066000
066100 510-WRITE-GENE-HEADER.
066200     MOVE SPACES TO WS-GENE-DETAIL-LINE.
066300     STRING "KO"            DELIMITED BY SIZE
066400            WS-TAB-CHAR      DELIMITED BY SIZE
066500            "gene name"      DELIMITED BY SIZE
066600            WS-TAB-CHAR      DELIMITED BY SIZE
066700            "thrshld"        DELIMITED BY SIZE
066800            WS-TAB-CHAR      DELIMITED BY SIZE
066900            "score"          DELIMITED BY SIZE
067000            WS-TAB-CHAR      DELIMITED BY SIZE
067100            "E-value"        DELIMITED BY SIZE
067200            WS-TAB-CHAR      DELIMITED BY SIZE
067300            "mark"           DELIMITED BY SIZE
067400       INTO GDL-TEXT.
067500     WRITE FD-GENE-OUT-REC FROM WS-GENE-DETAIL-LINE.
067600 510-HDR-EXIT.
067700     EXIT.
067800
067900 510-WRITE-GENE-DETAIL.
068000     PERFORM 515-WRITE-ONE-GENE-LINE THRU 515-EXIT
068100         VARYING WS-HIT-IDX FROM 1 BY 1 UNTIL WS-HIT-IDX > WS-GENE-COUNT.
068200 510-EXIT.
068300     EXIT.
068400
068500 515-WRITE-ONE-GENE-LINE.
068600     SET WS-GX TO WS-HIT-IDX.
068700     IF GE-SELECTED (WS-GX)
068800         MOVE WS-CURRENT-GENE          TO WS-TRIM-TEXT
068900         PERFORM 085-TRIM-TRAILING THRU 085-EXIT
069000         MOVE WS-TRIM-LEN               TO WS-GENE-LEN
069100         MOVE GE-THRESHOLD-TXT (WS-GX)  TO WS-TRIM-TEXT
069200         PERFORM 085-TRIM-TRAILING THRU 085-EXIT
069300         MOVE WS-TRIM-LEN               TO WS-THRESH-LEN
069400         MOVE GE-SCORE-TXT (WS-GX)      TO WS-TRIM-TEXT
069500         PERFORM 085-TRIM-TRAILING THRU 085-EXIT
069600         MOVE WS-TRIM-LEN               TO WS-SCORE-LEN
069700         MOVE GE-E-VALUE (WS-GX)        TO WS-TRIM-TEXT
069800         PERFORM 085-TRIM-TRAILING THRU 085-EXIT
069900         MOVE WS-TRIM-LEN               TO WS-EVALUE-LEN
070000         MOVE SPACES TO WS-GENE-DETAIL-LINE
070100         STRING GE-KO-ID (WS-GX)                       DELIMITED BY SIZE
070200                WS-TAB-CHAR                             DELIMITED BY SIZE
070300                WS-CURRENT-GENE (1:WS-GENE-LEN)         DELIMITED BY SIZE
070400                WS-TAB-CHAR                             DELIMITED BY SIZE
070500                GE-THRESHOLD-TXT (WS-GX) (1:WS-THRESH-LEN)
070600                                                         DELIMITED BY SIZE
070700                WS-TAB-CHAR                             DELIMITED BY SIZE
070800                GE-SCORE-TXT (WS-GX) (1:WS-SCORE-LEN)   DELIMITED BY SIZE
070900                WS-TAB-CHAR                             DELIMITED BY SIZE
071000                GE-E-VALUE (WS-GX) (1:WS-EVALUE-LEN)    DELIMITED BY SIZE
071100                WS-TAB-CHAR                             DELIMITED BY SIZE
071200                GE-MARK (WS-GX)                         DELIMITED BY SIZE
071300           INTO GDL-TEXT
071400         WRITE FD-GENE-OUT-REC FROM WS-GENE-DETAIL-LINE
071500     END-IF.
071600 515-EXIT.
071700     EXIT.
071800
071900 520-WRITE-DETAIL-HEADER.
072000     MOVE SPACES TO WS-DETAIL-LINE.
072100     STRING "hit"            DELIMITED BY SIZE
072200            WS-TAB-CHAR       DELIMITED BY SIZE
072300            "rank"            DELIMITED BY SIZE
072400            WS-TAB-CHAR       DELIMITED BY SIZE
072500            "asterisk_mark"   DELIMITED BY SIZE
072600            WS-TAB-CHAR       DELIMITED BY SIZE
072700            "gene"            DELIMITED BY SIZE
072800            WS-TAB-CHAR       DELIMITED BY SIZE
072900            "KO"              DELIMITED BY SIZE
073000            WS-TAB-CHAR       DELIMITED BY SIZE
073100            "threshold"       DELIMITED BY SIZE
073200            WS-TAB-CHAR       DELIMITED BY SIZE
073300            "score"           DELIMITED BY SIZE
073400            WS-TAB-CHAR       DELIMITED BY SIZE
073500            "e_value"         DELIMITED BY SIZE
073600            WS-TAB-CHAR       DELIMITED BY SIZE
073700            "KO_definition"   DELIMITED BY SIZE
073800       INTO DTL-TEXT.
073900     WRITE FD-DETAIL-OUT-REC FROM WS-DETAIL-LINE.
074000 520-HDR-EXIT.
074100     EXIT.
074200
074300 520-WRITE-DETAIL-REPORT.
074400*    REPORTS - control break on gene name.  Separator line between
074500*    groups only, never before the first group.
074600     IF WS-FIRST-GROUP
074700         MOVE "N" TO WS-FIRST-GROUP-FLAG
074800     ELSE
074900         MOVE WS-DASH-LINE TO DTL-TEXT
075000         WRITE FD-DETAIL-OUT-REC FROM WS-DETAIL-LINE
075100     END-IF.
075200     PERFORM 525-WRITE-ONE-DETAIL-LINE THRU 525-EXIT
075300         VARYING WS-HIT-IDX FROM 1 BY 1 UNTIL WS-HIT-IDX > WS-GENE-COUNT.
075400 520-EXIT.
075500     EXIT.
075600
075700 525-WRITE-ONE-DETAIL-LINE.
075800     SET WS-GX TO WS-HIT-IDX.
075900*    Inclusion rule - rank <= 10 or curator-marked; the detail-report
076000*    cutoff is fixed for HIT-SELECT (unlike HIT-SELECT-LEGACY's
076100*    AFM-DETAIL-TOP-N-P, this program takes no run-time override).
076200*    The leading mark column is Y only when this hit is in the
076300*    selected set, whatever its rank.
076400     IF WS-HIT-IDX <= 10 OR GE-IS-ASTERISK (WS-GX)
076500         MOVE SPACES TO WS-DETAIL-LINE
076600         IF GE-SELECTED (WS-GX)
076700             MOVE "Y" TO WS-SEL-MARK
076800         ELSE
076900             MOVE SPACE TO WS-SEL-MARK
077000         END-IF
077100         MOVE GE-RANK (WS-GX) TO WS-RANK-DISP
077200         PERFORM 087-TRIM-RANK-LEADING THRU 087-EXIT
077300         MOVE WS-CURRENT-GENE          TO WS-TRIM-TEXT
077400         PERFORM 085-TRIM-TRAILING THRU 085-EXIT
077500         MOVE WS-TRIM-LEN               TO WS-GENE-LEN
077600         MOVE GE-THRESHOLD-TXT (WS-GX)  TO WS-TRIM-TEXT
077700         PERFORM 085-TRIM-TRAILING THRU 085-EXIT
077800         MOVE WS-TRIM-LEN               TO WS-THRESH-LEN
077900         MOVE GE-SCORE-TXT (WS-GX)      TO WS-TRIM-TEXT
078000         PERFORM 085-TRIM-TRAILING THRU 085-EXIT
078100         MOVE WS-TRIM-LEN               TO WS-SCORE-LEN
078200         MOVE GE-E-VALUE (WS-GX)        TO WS-TRIM-TEXT
078300         PERFORM 085-TRIM-TRAILING THRU 085-EXIT
078400         MOVE WS-TRIM-LEN               TO WS-EVALUE-LEN
078500         MOVE GE-KO-DEFINITION (WS-GX)  TO WS-TRIM-TEXT
078600         PERFORM 085-TRIM-TRAILING THRU 085-EXIT
078700         MOVE WS-TRIM-LEN               TO WS-DEFN-LEN
078800         STRING WS-SEL-MARK                             DELIMITED BY SIZE
078900                WS-TAB-CHAR                             DELIMITED BY SIZE
079000                WS-RANK-DISP (WS-RANK-START:)           DELIMITED BY SIZE
079100                WS-TAB-CHAR                             DELIMITED BY SIZE
079200                GE-MARK (WS-GX)                         DELIMITED BY SIZE
079300                WS-TAB-CHAR                             DELIMITED BY SIZE
079400                WS-CURRENT-GENE (1:WS-GENE-LEN)         DELIMITED BY SIZE
079500                WS-TAB-CHAR                             DELIMITED BY SIZE
079600                GE-KO-ID (WS-GX)                        DELIMITED BY SIZE
079700                WS-TAB-CHAR                             DELIMITED BY SIZE
079800                GE-THRESHOLD-TXT (WS-GX) (1:WS-THRESH-LEN)
079900                                                         DELIMITED BY SIZE
080000                WS-TAB-CHAR                             DELIMITED BY SIZE
080100                GE-SCORE-TXT (WS-GX) (1:WS-SCORE-LEN)   DELIMITED BY SIZE
080200                WS-TAB-CHAR                             DELIMITED BY SIZE
080300                GE-E-VALUE (WS-GX) (1:WS-EVALUE-LEN)    DELIMITED BY SIZE
080400                WS-TAB-CHAR                             DELIMITED BY SIZE
080500                GE-KO-DEFINITION (WS-GX) (1:WS-DEFN-LEN)
080600                                                         DELIMITED BY SIZE
080700           INTO DTL-TEXT
080800         WRITE FD-DETAIL-OUT-REC FROM WS-DETAIL-LINE
080900     END-IF.
081000 525-EXIT.
081100     EXIT.
081200
081300 900-ABORT-RUN.
081400     CLOSE AFM-HIT-FILE AFM-KO-OUT AFM-GENE-OUT AFM-DETAIL-OUT.
081500     MOVE AFM-RETURN-CODE TO RETURN-CODE.
081600     STOP RUN.
081700 900-EXIT.
081800     EXIT.
081900
082000 999-END-RUN.
082100     CLOSE AFM-HIT-FILE AFM-KO-OUT AFM-GENE-OUT AFM-DETAIL-OUT.
082200 999-EXIT.
082300     EXIT.
