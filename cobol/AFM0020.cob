000100 IDENTIFICATION DIVISION.
000200*c+
000300 PROGRAM-ID.     AFM0020.
000400 AUTHOR.         R. OKAFOR.
000500 INSTALLATION.   TANDEM LANGUAGES AND TOOLS - FUNCTIONAL ANNOTATION UNIT.
000600 DATE-WRITTEN.   11 02 1991.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000900*
001000* PURPOSE: HIT-SELECT-LEGACY.  Earlier cut of the hit-selection batch,
001100*          kept running for sites that have not converted to AFM0010.
001200*          No score-ratio filter; produces ONE output per run, either
001300*          the unique KO list or the rank-first detail report, picked
001400*          by AFM-DETAIL-MODE-P in the parameter record.
001500* TPR #: AFM-0088
001600* ASSOCIATED FILES:  AFMHITIN, AFMPARMIN, AFMOUT
001700* LOCAL & GLOBAL PARAMETERS: AFM-PARM-REC (TOP-N, DETAIL-MODE,
001800*                    DETAIL-TOP-N) via AFMPARMIN.
001900* EXECUTION THREADS: Normal, batch class B.
002000* COMPILATION INSTRUCTIONS: PORT, ENV COMMON.
002100* EXECUTION INSTRUCTIONS: Allocate AFMHITIN, AFMPARMIN ahead of run;
002200*                    AFMOUT created by this step.
002300* CLEANUP: None.
002400*
002500* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE
002600*------------------------------------------------------------------
002700* R.Okafor                | 11/02/91 | Initial release, kept in
002800*                         |          | production alongside AFM0010
002900*                         |          | for the sites not yet off the
003000*                         |          | single-output form.
003100* L.Vasquez               | 01/19/99 | Y2K sweep - no date fields in
003200*                         |          | this program, none changed.
003300* T.Iwu                   | 06/30/03 | Raised AFM-KO-MAX / AFM-HIT-MAX
003400*                         |          | to match AFM0010, TPR 0251.
003500* R.Okafor                | 11/14/03 | Reworded the parameter-record
003600*                         |          | comment banner, TPR 0263.
003700* R.Okafor                | 02/09/04 | 425-WRITE-ONE-DETAIL-LINE was
003800*                         |          | printing every hit regardless of
003900*                         |          | DETAIL-TOP - AFM-DETAIL-TOP-N-P
004000*                         |          | was loaded but never tested;
004100*                         |          | added the inclusion guard and
004200*                         |          | the 085-088 trim paragraphs so
004300*                         |          | the detail line no longer drags
004400*                         |          | pad spaces to the next tab,
004500*                         |          | TPR 0271.
004600* K.Diallo                | 08/22/05 | Dropped GE-THRESHOLD-V/GE-SCORE-V
004700*                         |          | and the HIT-THRESHOLD-NUM/HIT-
004800*                         |          | SCORE-NUM zero-fill in 130 - this
004900*                         |          | program never applies the ratio
005000*                         |          | filter and never read them; dead
005100*                         |          | since the fields were added.
005200*                         |          | Also dropped the unused C01 IS
005300*                         |          | TOP-OF-FORM mnemonic out of
005400*                         |          | SPECIAL-NAMES, TPR AFM-0233.
005500*c-
005600
005700 ENVIRONMENT DIVISION.
005800
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. TANDEM NONSTOP SYSTEM.
006100 OBJECT-COMPUTER. TANDEM NONSTOP SYSTEM.
006200 SPECIAL-NAMES.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT AFM-HIT-FILE  ASSIGN TO "AFMHITIN"
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            ACCESS MODE IS SEQUENTIAL
006900            FILE STATUS IS AFM-HIT-STATUS.
007000
007100     SELECT AFM-PARM-FILE ASSIGN TO "AFMPARMIN"
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            ACCESS MODE IS SEQUENTIAL
007400            FILE STATUS IS AFM-PARM-STATUS.
007500
007600     SELECT AFM-OUT-FILE  ASSIGN TO "AFMOUT"
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            ACCESS MODE IS SEQUENTIAL
007900            FILE STATUS IS AFM-OUT-STATUS.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300
008400 FD  AFM-HIT-FILE
008500     LABEL RECORDS ARE OMITTED
008600     RECORD CONTAINS 210 CHARACTERS.
008700 01  FD-HIT-REC.
008800     05  FD-HIT-TEXT                 PIC X(205).
008900     05  FILLER                      PIC X(05).
009000
009100 FD  AFM-PARM-FILE
009200     LABEL RECORDS ARE OMITTED
009300     RECORD CONTAINS 80 CHARACTERS.
009400 01  FD-PARM-REC.
009500     05  FD-PARM-TEXT                PIC X(75).
009600     05  FILLER                      PIC X(05).
009700
009800 FD  AFM-OUT-FILE
009900     LABEL RECORDS ARE OMITTED
010000     RECORD CONTAINS 210 CHARACTERS.
010100 01  FD-OUT-REC.
010200     05  FD-OUT-TEXT                 PIC X(205).
010300     05  FILLER                      PIC X(05).
010400
010500 WORKING-STORAGE SECTION.
010600
010700*    Shared status 88-levels, return code and the fixed parameter
010800*    record read from AFMPARMIN in place of run-time switches.
010900     COPY copylib-afm-status.
011000
011100 01  AFM-HIT-STATUS-AREA.
011200     05  AFM-HIT-STATUS              PIC X(02).
011300         88  AFM-HIT-OK                         VALUE "00".
011400         88  AFM-HIT-EOF                        VALUE "10".
011500     05  FILLER                      PIC X(04).
011600 01  AFM-PARM-STATUS-AREA.
011700     05  AFM-PARM-STATUS             PIC X(02).
011800     05  FILLER                      PIC X(04).
011900 01  AFM-OUT-STATUS-AREA.
012000     05  AFM-OUT-STATUS              PIC X(02).
012100     05  FILLER                      PIC X(04).
012200
012300*    One scored-hit record and its split-out fields.
012400     COPY copylib-hit-record.
012500
012600*    The unique-KO-ID accumulator and the output KO-list record.
012700     COPY copylib-ko-table.
012800
012900 01  WS-MISC-FLAGS.
013000     05  WS-TAB-CHAR                 PIC X(01)  VALUE X"09".
013100     05  WS-DASH-LINE                PIC X(100) VALUE ALL "-".
013200     05  WS-FIRST-GROUP-FLAG         PIC X(01)  VALUE "Y".
013300         88  WS-FIRST-GROUP                     VALUE "Y".
013400     05  WS-HAS-ASTERISK-FLAG        PIC X(01)  VALUE "N".
013500         88  WS-HAS-ASTERISK                    VALUE "Y".
013600     05  WS-SEL-MARK                 PIC X(01)  VALUE SPACE.
013700     05  WS-HEADER-SEEN-FLAG         PIC X(01)  VALUE "N".
013800         88  WS-HEADER-SEEN                     VALUE "Y".
013900     05  FILLER                      PIC X(02)  VALUE SPACES.
014000
014100 01  WS-COUNTERS.
014200     05  WS-GENE-COUNT                PIC 9(04) COMP VALUE ZERO.
014300     05  WS-HIT-IDX                   PIC 9(04) COMP VALUE ZERO.
014400     05  WS-SCAN-IDX                  PIC 9(03) COMP VALUE ZERO.
014500     05  WS-TAB-COUNT                 PIC 9(02) COMP VALUE ZERO.
014600     05  WS-COLUMN-COUNT              PIC 9(02) COMP VALUE ZERO.
014700     05  WS-INSERT-IDX                PIC 9(04) COMP VALUE ZERO.
014800     05  WS-SHIFT-IDX                 PIC 9(04) COMP VALUE ZERO.
014900     05  WS-KO-SCAN-IDX               PIC 9(04) COMP VALUE ZERO.
015000     05  WS-SHIFT-TARGET              PIC 9(04) COMP VALUE ZERO.
015100     05  WS-TAB-POS                   PIC 9(03) COMP VALUE ZERO.
015200     05  WS-HDR-START                 PIC 9(03) COMP VALUE ZERO.
015300     05  WS-TRIM-IDX                  PIC 9(03) COMP VALUE ZERO.
015400     05  WS-RANK-START                PIC 9(01) COMP VALUE ZERO.
015500     05  FILLER                       PIC X(04) VALUE SPACES.
015600
015700 01  WS-CURRENT-GENE-AREA.
015800     05  WS-CURRENT-GENE             PIC X(30) VALUE SPACES.
015900     05  FILLER                      PIC X(04) VALUE SPACES.
016000 01  WS-RANK-DISP-AREA.
016100*    Edited so the rank column prints without leading zeros, per
016200*    the AutoFixMark output-record contract.
016300     05  WS-RANK-DISP                PIC Z(03)9 VALUE ZERO.
016400     05  FILLER                      PIC X(04) VALUE SPACES.
016500*    Scratch area for stripping the trailing/leading pad spaces off
016600*    the fixed-width text fields before they go into a STRING, same
016700*    fix applied in HIT-SELECT's own 515/525 paragraphs.
016800 01  WS-TRIM-WORK.
016900     05  WS-TRIM-TEXT                PIC X(80)  VALUE SPACES.
017000     05  WS-TRIM-LEN                 PIC 9(03)  COMP VALUE ZERO.
017100     05  WS-GENE-LEN                 PIC 9(03)  COMP VALUE ZERO.
017200     05  WS-THRESH-LEN               PIC 9(03)  COMP VALUE ZERO.
017300     05  WS-SCORE-LEN                PIC 9(03)  COMP VALUE ZERO.
017400     05  WS-EVALUE-LEN               PIC 9(03)  COMP VALUE ZERO.
017500     05  WS-DEFN-LEN                 PIC 9(03)  COMP VALUE ZERO.
017600     05  FILLER                      PIC X(02)  VALUE SPACES.
017700
017800*    First comment line of the hit file, saved so DETAIL-MODE can
017900*    re-use its columns 2+ as the report header, same as the feeder
018000*    script's "re-use the supplied header" behavior.
018100 01  WS-SAVED-HEADER.
018200     05  WS-SAVED-HEADER-TEXT        PIC X(200) VALUE SPACES.
018300     05  WS-SAVED-HEADER-COLS2-7     PIC X(170) VALUE SPACES.
018400     05  FILLER                      PIC X(04) VALUE SPACES.
018500*    Lead-column view of the saved header, kept only so a malformed
018600*    header line can be traced a column at a time without another
018700*    UNSTRING - plain X-to-X split, added 08/22/05, TPR AFM-0233.
018800 01  WS-SAVED-HEADER-VIEW REDEFINES WS-SAVED-HEADER.
018900     05  WS-SAVED-HEADER-COL1        PIC X(01).
019000     05  WS-SAVED-HEADER-REMAINDER   PIC X(373).
019100
019200*    Gene-group work table - buffers every hit of the current gene so
019300*    HAS-ASTERISK can be tested across the whole group before any hit
019400*    in it is marked selected.  GE-THRESHOLD-TXT/GE-SCORE-TXT stay as
019500*    plain text - LEGACY never applies the ratio filter so no numeric
019600*    value is ever parsed out of them, TPR AFM-0233.
019700 01  WS-GENE-TABLE.
019800     05  WS-GENE-ENTRY OCCURS 500 TIMES
019900                        DEPENDING ON WS-GENE-COUNT
020000                        INDEXED BY WS-GX.
020100         10  GE-RANK                  PIC 9(04)   COMP.
020200         10  GE-MARK                  PIC X(01).
020300             88  GE-IS-ASTERISK                   VALUE "*".
020400         10  GE-KO-ID                 PIC X(06).
020500         10  GE-THRESHOLD-TXT         PIC X(10).
020600         10  GE-SCORE-TXT             PIC X(10).
020700         10  GE-E-VALUE               PIC X(12).
020800         10  GE-KO-DEFINITION         PIC X(80).
020900         10  GE-SELECTED-FLAG         PIC X(01)   VALUE "N".
021000             88  GE-SELECTED                      VALUE "Y".
021100         10  FILLER                   PIC X(05)   VALUE SPACES.
021200
021300*    One output buffer shared by both single-output modes - KO-LIST
021400*    mode and DETAIL mode never run in the same execution, so one
021500*    area serves both views, the way this shop reuses a print-line
021600*    work area across report variants.
021700 01  WS-OUTPUT-LINE.
021800     05  WS-KO-TEXT                  PIC X(200).
021900     05  WS-DETAIL-TEXT REDEFINES WS-KO-TEXT PIC X(200).
022000     05  FILLER                      PIC X(10)  VALUE SPACES.
022100
022200 PROCEDURE DIVISION.
022300
022400 000-MAIN-LINE.
022500     PERFORM 010-VALIDATE-PARMS  THRU 010-EXIT.
022600     PERFORM 020-OPEN-FILES      THRU 020-EXIT.
022700     PERFORM 100-READ-HIT-FILE   THRU 100-EXIT.
022800     PERFORM 150-PROCESS-LOOP    THRU 150-EXIT UNTIL AFM-HIT-EOF.
022900     PERFORM 160-FLUSH-LAST-GROUP THRU 160-EXIT.
023000     IF NOT AFM-DETAIL-MODE-ON
023100         PERFORM 300-KO-LIST-MODE THRU 300-EXIT
023200     END-IF.
023300     PERFORM 900-PROGRESS-MSGS   THRU 900-EXIT.
023400     PERFORM 999-END-RUN         THRU 999-EXIT.
023500     STOP RUN.
023600
023700 010-VALIDATE-PARMS.
023800     OPEN INPUT AFM-PARM-FILE.
023900     IF AFM-PARM-STATUS NOT = "00"
024000         GO TO 010-EXIT
024100     END-IF.
024200     READ AFM-PARM-FILE INTO AFM-PARM-REC
024300         AT END CONTINUE
024400     END-READ.
024500     CLOSE AFM-PARM-FILE.
024600     IF AFM-TOP-N-P = ZERO
024700         MOVE 1 TO AFM-TOP-N-P
024800     END-IF.
024900     IF AFM-DETAIL-TOP-N-P = ZERO
025000         MOVE 10 TO AFM-DETAIL-TOP-N-P
025100     END-IF.
025200 010-EXIT.
025300     EXIT.
025400
025500 020-OPEN-FILES.
025600     OPEN INPUT AFM-HIT-FILE.
025700     IF AFM-HIT-STATUS NOT = "00"
025800         DISPLAY "AFM0020 - AFMHITIN NOT FOUND, RUN ABORTED"
025900         MOVE 1 TO AFM-RETURN-CODE
026000         PERFORM 900-ABORT-RUN THRU 900-ABORT-EXIT
026100     END-IF.
026200     OPEN OUTPUT AFM-OUT-FILE.
026300     IF AFM-OUT-STATUS NOT = "00"
026400         DISPLAY "AFM0020 - AFMOUT ALLOCATION FAILED, RUN ABORTED"
026500         MOVE 1 TO AFM-RETURN-CODE
026600         PERFORM 900-ABORT-RUN THRU 900-ABORT-EXIT
026700     END-IF.
026800     IF AFM-DETAIL-MODE-ON
026900         PERFORM 410-WRITE-DETAIL-HEADER THRU 410-EXIT
027000     END-IF.
027100 020-EXIT.
027200     EXIT.
027300
027400 100-READ-HIT-FILE.
027500*    Skip comment lines, blank lines and short records by reading
027600*    again - the classic Tandem "read-next" GO TO loop, not a PERFORM.
027700*    The first comment line seen is saved as the report header.
027800     READ AFM-HIT-FILE
027900         AT END SET AFM-HIT-EOF TO TRUE GO TO 100-EXIT
028000     END-READ.
028100     MOVE FD-HIT-REC TO AFM-HIT-RAW-TEXT.
028200     IF AFM-HIT-RAW-TEXT(1:1) = "#"
028300         IF NOT WS-HEADER-SEEN
028400             MOVE AFM-HIT-RAW-TEXT TO WS-SAVED-HEADER-TEXT
028500             MOVE "Y" TO WS-HEADER-SEEN-FLAG
028600         END-IF
028700         GO TO 100-READ-HIT-FILE
028800     END-IF.
028900     IF AFM-HIT-RAW-TEXT = SPACES
029000         GO TO 100-READ-HIT-FILE
029100     END-IF.
029200     PERFORM 120-COUNT-TABS      THRU 120-EXIT.
029300     IF WS-COLUMN-COUNT < 7
029400         GO TO 100-READ-HIT-FILE
029500     END-IF.
029600     PERFORM 130-SPLIT-HIT-FIELDS THRU 130-EXIT.
029700 100-EXIT.
029800     EXIT.
029900
030000 120-COUNT-TABS.
030100     MOVE ZERO TO WS-TAB-COUNT.
030200     PERFORM 125-SCAN-ONE-CHAR THRU 125-EXIT
030300         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > 200.
030400     COMPUTE WS-COLUMN-COUNT = WS-TAB-COUNT + 1.
030500 120-EXIT.
030600     EXIT.
030700
030800 125-SCAN-ONE-CHAR.
030900     IF AFM-HIT-RAW-TEXT(WS-SCAN-IDX:1) = WS-TAB-CHAR
031000         ADD 1 TO WS-TAB-COUNT
031100     END-IF.
031200 125-EXIT.
031300     EXIT.
031400
031500 130-SPLIT-HIT-FIELDS.
031600     MOVE SPACES TO AFM-HIT-FIELDS.
031700     UNSTRING AFM-HIT-RAW-TEXT DELIMITED BY WS-TAB-CHAR
031800         INTO HIT-MARK HIT-GENE-NAME HIT-KO-ID
031900              HIT-THRESHOLD-TXT HIT-SCORE-TXT HIT-E-VALUE
032000              HIT-KO-DEFINITION
032100     END-UNSTRING.
032200 130-EXIT.
032300     EXIT.
032400
032500 150-PROCESS-LOOP.
032600     IF WS-GENE-COUNT > ZERO
032700         AND HIT-GENE-NAME NOT = WS-CURRENT-GENE
032800         PERFORM 200-SELECT-GENE-GROUP THRU 200-EXIT
032900         MOVE ZERO TO WS-GENE-COUNT
033000     END-IF.
033100     MOVE HIT-GENE-NAME TO WS-CURRENT-GENE.
033200     PERFORM 110-BUFFER-GENE-GROUP THRU 110-EXIT.
033300     PERFORM 100-READ-HIT-FILE     THRU 100-EXIT.
033400 150-EXIT.
033500     EXIT.
033600
033700 110-BUFFER-GENE-GROUP.
033800     ADD 1 TO WS-GENE-COUNT.
033900     SET WS-GX TO WS-GENE-COUNT.
034000     MOVE WS-GENE-COUNT       TO GE-RANK (WS-GX).
034100     MOVE HIT-MARK            TO GE-MARK (WS-GX).
034200     MOVE HIT-KO-ID           TO GE-KO-ID (WS-GX).
034300     MOVE HIT-THRESHOLD-TXT   TO GE-THRESHOLD-TXT (WS-GX).
034400     MOVE HIT-SCORE-TXT       TO GE-SCORE-TXT (WS-GX).
034500     MOVE HIT-E-VALUE         TO GE-E-VALUE (WS-GX).
034600     MOVE HIT-KO-DEFINITION   TO GE-KO-DEFINITION (WS-GX).
034700     MOVE "N"                 TO GE-SELECTED-FLAG (WS-GX).
034800 110-EXIT.
034900     EXIT.
035000
035100 160-FLUSH-LAST-GROUP.
035200     IF WS-GENE-COUNT > ZERO
035300         PERFORM 200-SELECT-GENE-GROUP THRU 200-EXIT
035400     END-IF.
035500 160-EXIT.
035600     EXIT.
035700
035800 200-SELECT-GENE-GROUP.
035900*    BUSINESS RULE - LEGACY selection rule, identical to AFM0010's
036000*    except there is no ratio filter to test.
036100     MOVE "N" TO WS-HAS-ASTERISK-FLAG.
036200     PERFORM 205-TEST-ASTERISK THRU 205-EXIT
036300         VARYING WS-HIT-IDX FROM 1 BY 1 UNTIL WS-HIT-IDX > WS-GENE-COUNT.
036400     PERFORM 220-MARK-SELECTED THRU 220-EXIT
036500         VARYING WS-HIT-IDX FROM 1 BY 1 UNTIL WS-HIT-IDX > WS-GENE-COUNT.
036600     IF AFM-DETAIL-MODE-ON
036700         PERFORM 420-WRITE-DETAIL-GROUP THRU 420-EXIT
036800     END-IF.
036900 200-EXIT.
037000     EXIT.
037100
037200 205-TEST-ASTERISK.
037300     SET WS-GX TO WS-HIT-IDX.
037400     IF GE-IS-ASTERISK (WS-GX)
037500         MOVE "Y" TO WS-HAS-ASTERISK-FLAG
037600     END-IF.
037700 205-EXIT.
037800     EXIT.
037900
038000 220-MARK-SELECTED.
038100     SET WS-GX TO WS-HIT-IDX.
038200     IF GE-IS-ASTERISK (WS-GX)
038300         MOVE "Y" TO GE-SELECTED-FLAG (WS-GX)
038400     ELSE
038500         IF NOT WS-HAS-ASTERISK
038600             AND WS-HIT-IDX <= AFM-TOP-N-P
038700             MOVE "Y" TO GE-SELECTED-FLAG (WS-GX)
038800         END-IF
038900     END-IF.
039000     IF GE-SELECTED (WS-GX) AND NOT AFM-DETAIL-MODE-ON
039100         PERFORM 070-INSERT-KO-ID THRU 070-EXIT
039200     END-IF.
039300 220-EXIT.
039400     EXIT.
039500
039600 070-INSERT-KO-ID.
039700*    Keeps AFM-KO-TABLE sorted ascending on insert, so KO-LIST mode
039800*    needs no separate sort step - same idiom as AFM0010.
039900     MOVE ZERO TO WS-INSERT-IDX.
040000     PERFORM 075-FIND-SLOT THRU 075-EXIT
040100         VARYING WS-KO-SCAN-IDX FROM 1 BY 1
040200         UNTIL WS-KO-SCAN-IDX > AFM-KO-COUNT OR WS-INSERT-IDX > ZERO.
040300     IF WS-INSERT-IDX = ZERO
040400         COMPUTE WS-INSERT-IDX = AFM-KO-COUNT + 1
040500     END-IF.
040600     IF WS-INSERT-IDX > AFM-KO-COUNT
040700         OR KOT-ID (WS-INSERT-IDX) NOT = GE-KO-ID (WS-GX)
040800         PERFORM 080-SHIFT-UP THRU 080-EXIT
040900             VARYING WS-SHIFT-IDX FROM AFM-KO-COUNT BY -1
041000             UNTIL WS-SHIFT-IDX < WS-INSERT-IDX
041100         ADD 1 TO AFM-KO-COUNT
041200         MOVE GE-KO-ID (WS-GX) TO KOT-ID (WS-INSERT-IDX)
041300     END-IF.
041400 070-EXIT.
041500     EXIT.
041600
041700 075-FIND-SLOT.
041800     IF GE-KO-ID (WS-GX) <= KOT-ID (WS-KO-SCAN-IDX)
041900         MOVE WS-KO-SCAN-IDX TO WS-INSERT-IDX
042000     END-IF.
042100 075-EXIT.
042200     EXIT.
042300
042400 080-SHIFT-UP.
042500     COMPUTE WS-SHIFT-TARGET = WS-SHIFT-IDX + 1.
042600     MOVE KOT-ID (WS-SHIFT-IDX) TO KOT-ID (WS-SHIFT-TARGET).
042700 080-EXIT.
042800     EXIT.
042900
043000*    Backward scan for the last non-blank byte of WS-TRIM-TEXT, the
043100*    shop's own trim in place of an intrinsic FUNCTION - same idea
043200*    as 120-COUNT-TABS' forward scan, run back-to-front instead.
043300 085-TRIM-TRAILING.
043400     MOVE ZERO TO WS-TRIM-LEN.
043500     PERFORM 086-TEST-TRIM-CHAR THRU 086-EXIT
043600         VARYING WS-TRIM-IDX FROM 80 BY -1
043700         UNTIL WS-TRIM-IDX < 1 OR WS-TRIM-LEN > ZERO.
043800     IF WS-TRIM-LEN = ZERO
043900         MOVE 1 TO WS-TRIM-LEN
044000     END-IF.
044100 085-EXIT.
044200     EXIT.
044300
044400 086-TEST-TRIM-CHAR.
044500     IF WS-TRIM-TEXT (WS-TRIM-IDX:1) NOT = SPACE
044600         MOVE WS-TRIM-IDX TO WS-TRIM-LEN
044700     END-IF.
044800 086-EXIT.
044900     EXIT.
045000
045100*    Forward scan for the first non-blank byte of WS-RANK-DISP, the
045200*    zero-suppressed rank column, so the printed rank has no leading
045300*    blanks ahead of it in the tab-delimited line.
045400 087-TRIM-RANK-LEADING.
045500     MOVE ZERO TO WS-RANK-START.
045600     PERFORM 088-TEST-RANK-CHAR THRU 088-EXIT
045700         VARYING WS-TRIM-IDX FROM 1 BY 1
045800         UNTIL WS-TRIM-IDX > 4 OR WS-RANK-START > ZERO.
045900     IF WS-RANK-START = ZERO
046000         MOVE 4 TO WS-RANK-START
046100     END-IF.
046200 087-EXIT.
046300     EXIT.
046400
046500 088-TEST-RANK-CHAR.
046600     IF WS-RANK-DISP (WS-TRIM-IDX:1) NOT = SPACE
046700         MOVE WS-TRIM-IDX TO WS-RANK-START
046800     END-IF.
046900 088-EXIT.
047000     EXIT.
047100
047200 300-KO-LIST-MODE.
047300     PERFORM 305-WRITE-ONE-KO THRU 305-EXIT
047400         VARYING WS-HIT-IDX FROM 1 BY 1 UNTIL WS-HIT-IDX > AFM-KO-COUNT.
047500 300-EXIT.
047600     EXIT.
047700
047800 305-WRITE-ONE-KO.
047900     MOVE SPACES TO WS-KO-TEXT.
048000     MOVE KOT-ID (WS-HIT-IDX) TO WS-KO-TEXT(1:6).
048100     WRITE FD-OUT-REC FROM WS-OUTPUT-LINE.
048200 305-EXIT.
048300     EXIT.
048400
048500 410-WRITE-DETAIL-HEADER.
048600*    HIT-SELECT-LEGACY detail mode column order - rank, selected,
048700*    asterisk_mark first, then the original columns 2-7.  Re-uses the
048800*    input file's own header text when the feeder supplied one.
048900     MOVE SPACES TO WS-OUTPUT-LINE.
049000     IF WS-HEADER-SEEN
049100         PERFORM 415-SPLIT-SAVED-HEADER THRU 415-EXIT
049200         STRING "rank"             DELIMITED BY SIZE
049300                WS-TAB-CHAR         DELIMITED BY SIZE
049400                "selected"          DELIMITED BY SIZE
049500                WS-TAB-CHAR         DELIMITED BY SIZE
049600                "asterisk_mark"     DELIMITED BY SIZE
049700                WS-TAB-CHAR         DELIMITED BY SIZE
049800                WS-SAVED-HEADER-COLS2-7 DELIMITED BY SIZE
049900           INTO WS-DETAIL-TEXT
050000     ELSE
050100         STRING "rank"             DELIMITED BY SIZE
050200                WS-TAB-CHAR         DELIMITED BY SIZE
050300                "selected"          DELIMITED BY SIZE
050400                WS-TAB-CHAR         DELIMITED BY SIZE
050500                "asterisk_mark"     DELIMITED BY SIZE
050600                WS-TAB-CHAR         DELIMITED BY SIZE
050700                "gene"              DELIMITED BY SIZE
050800                WS-TAB-CHAR         DELIMITED BY SIZE
050900                "KO"                DELIMITED BY SIZE
051000                WS-TAB-CHAR         DELIMITED BY SIZE
051100                "threshold"         DELIMITED BY SIZE
051200                WS-TAB-CHAR         DELIMITED BY SIZE
051300                "score"             DELIMITED BY SIZE
051400                WS-TAB-CHAR         DELIMITED BY SIZE
051500                "e_value"           DELIMITED BY SIZE
051600                WS-TAB-CHAR         DELIMITED BY SIZE
051700                "KO_definition"     DELIMITED BY SIZE
051800           INTO WS-DETAIL-TEXT
051900     END-IF.
052000     WRITE FD-OUT-REC FROM WS-OUTPUT-LINE.
052100 410-EXIT.
052200     EXIT.
052300
052400 415-SPLIT-SAVED-HEADER.
052500*    The feeder's "#" comment line starts with the MARK column; drop
052600*    it and carry columns 2+ verbatim into the new header.
052700     MOVE ZERO TO WS-TAB-POS.
052800     PERFORM 416-FIND-FIRST-TAB THRU 416-EXIT
052900         VARYING WS-SCAN-IDX FROM 2 BY 1
053000         UNTIL WS-SCAN-IDX > 200 OR WS-TAB-POS > ZERO.
053100     IF WS-TAB-POS > ZERO
053200         COMPUTE WS-HDR-START = WS-TAB-POS + 1
053300         MOVE WS-SAVED-HEADER-TEXT (WS-HDR-START:)
053400              TO WS-SAVED-HEADER-COLS2-7
053500     END-IF.
053600 415-EXIT.
053700     EXIT.
053800
053900 416-FIND-FIRST-TAB.
054000     IF WS-SAVED-HEADER-TEXT(WS-SCAN-IDX:1) = WS-TAB-CHAR
054100         MOVE WS-SCAN-IDX TO WS-TAB-POS
054200     END-IF.
054300 416-EXIT.
054400     EXIT.
054500
054600 420-WRITE-DETAIL-GROUP.
054700*    REPORTS - control break on gene name, same 100-dash rule as
054800*    AFM0010's detail report.
054900     IF WS-FIRST-GROUP
055000         MOVE "N" TO WS-FIRST-GROUP-FLAG
055100     ELSE
055200         MOVE SPACES TO WS-OUTPUT-LINE
055300         MOVE WS-DASH-LINE TO WS-DETAIL-TEXT
055400         WRITE FD-OUT-REC FROM WS-OUTPUT-LINE
055500     END-IF.
055600     PERFORM 425-WRITE-ONE-DETAIL-LINE THRU 425-EXIT
055700         VARYING WS-HIT-IDX FROM 1 BY 1 UNTIL WS-HIT-IDX > WS-GENE-COUNT.
055800 420-EXIT.
055900     EXIT.
056000
056100 425-WRITE-ONE-DETAIL-LINE.
056200     SET WS-GX TO WS-HIT-IDX.
056300*    Inclusion rule - rank <= AFM-DETAIL-TOP-N-P or curator-marked;
056400*    DETAIL-TOP is a genuine run-time input for HIT-SELECT-LEGACY,
056500*    defaulted to 10 in 010-VALIDATE-PARMS when the parm record
056600*    carries zero (unlike AFM0010's fixed literal-10 cutoff).
056700     IF WS-HIT-IDX <= AFM-DETAIL-TOP-N-P OR GE-IS-ASTERISK (WS-GX)
056800         MOVE SPACES TO WS-OUTPUT-LINE
056900         IF GE-SELECTED (WS-GX)
057000             MOVE "Y" TO WS-SEL-MARK
057100         ELSE
057200             MOVE SPACE TO WS-SEL-MARK
057300         END-IF
057400         MOVE GE-RANK (WS-GX) TO WS-RANK-DISP
057500         PERFORM 087-TRIM-RANK-LEADING THRU 087-EXIT
057600         MOVE WS-CURRENT-GENE          TO WS-TRIM-TEXT
057700         PERFORM 085-TRIM-TRAILING THRU 085-EXIT
057800         MOVE WS-TRIM-LEN               TO WS-GENE-LEN
057900         MOVE GE-THRESHOLD-TXT (WS-GX)  TO WS-TRIM-TEXT
058000         PERFORM 085-TRIM-TRAILING THRU 085-EXIT
058100         MOVE WS-TRIM-LEN               TO WS-THRESH-LEN
058200         MOVE GE-SCORE-TXT (WS-GX)      TO WS-TRIM-TEXT
058300         PERFORM 085-TRIM-TRAILING THRU 085-EXIT
058400         MOVE WS-TRIM-LEN               TO WS-SCORE-LEN
058500         MOVE GE-E-VALUE (WS-GX)        TO WS-TRIM-TEXT
058600         PERFORM 085-TRIM-TRAILING THRU 085-EXIT
058700         MOVE WS-TRIM-LEN               TO WS-EVALUE-LEN
058800         MOVE GE-KO-DEFINITION (WS-GX)  TO WS-TRIM-TEXT
058900         PERFORM 085-TRIM-TRAILING THRU 085-EXIT
059000         MOVE WS-TRIM-LEN               TO WS-DEFN-LEN
059100         STRING WS-RANK-DISP (WS-RANK-START:)        DELIMITED BY SIZE
059200                WS-TAB-CHAR                          DELIMITED BY SIZE
059300                WS-SEL-MARK                          DELIMITED BY SIZE
059400                WS-TAB-CHAR                          DELIMITED BY SIZE
059500                GE-MARK (WS-GX)                      DELIMITED BY SIZE
059600                WS-TAB-CHAR                          DELIMITED BY SIZE
059700                WS-CURRENT-GENE (1:WS-GENE-LEN)      DELIMITED BY SIZE
059800                WS-TAB-CHAR                          DELIMITED BY SIZE
059900                GE-KO-ID (WS-GX)                     DELIMITED BY SIZE
060000                WS-TAB-CHAR                          DELIMITED BY SIZE
060100                GE-THRESHOLD-TXT (WS-GX) (1:WS-THRESH-LEN)
060200                                                      DELIMITED BY SIZE
060300                WS-TAB-CHAR                          DELIMITED BY SIZE
060400                GE-SCORE-TXT (WS-GX) (1:WS-SCORE-LEN)
060500                                                      DELIMITED BY SIZE
060600                WS-TAB-CHAR                          DELIMITED BY SIZE
060700                GE-E-VALUE (WS-GX) (1:WS-EVALUE-LEN)
060800                                                      DELIMITED BY SIZE
060900                WS-TAB-CHAR                          DELIMITED BY SIZE
061000                GE-KO-DEFINITION (WS-GX) (1:WS-DEFN-LEN)
061100                                                      DELIMITED BY SIZE
061200           INTO WS-DETAIL-TEXT
061300         WRITE FD-OUT-REC FROM WS-OUTPUT-LINE
061400     END-IF.
061500 425-EXIT.
061600     EXIT.
061700
061800 900-PROGRESS-MSGS.
061900     DISPLAY "Processing completed!".
062000     DISPLAY "Output file: AFMOUT".
062100     DISPLAY "Output written to: AFMOUT".
062200 900-EXIT.
062300     EXIT.
062400
062500 900-ABORT-RUN.
062600     CLOSE AFM-HIT-FILE AFM-OUT-FILE.
062700     MOVE AFM-RETURN-CODE TO RETURN-CODE.
062800     STOP RUN.
062900 900-ABORT-EXIT.
063000     EXIT.
063100
063200 999-END-RUN.
063300     CLOSE AFM-HIT-FILE AFM-OUT-FILE.
063400 999-EXIT.
063500     EXIT.
