000100*c+
000200* COPYLIB-AFM-STATUS
000300*
000400* PURPOSE: Common file-status 88-levels, batch return code and the fixed
000500*          SYSIN-style parameter record shared by every AutoFixMark batch
000600*          program (AFM0010/AFM0020/AFM0030).  Stands in for the feeder
000700*          scripts' command-line switches -- this shop's batches take a
000800*          parameter record, not a command line.
000900*
001000* MODIFIER          |   DATE   |  DESCRIPTION OF CHANGE
001100*----------------------------------------------------------------
001200* R.Okafor          | 11/02/91 | Initial release, KO-mark rewrite
001300* R.Okafor          | 03/11/94 | Added ratio-filter flds, TPR 0114
001400* L.Vasquez         | 01/19/99 | Y2K - AFM-RUN-DATE is now CCYYMMDD
001500* T.Iwu             | 06/30/03 | Added AFM-DETAIL-TOP-N, TPR 0251
001600*c-
001700
001800 01  AFM-RETURN-CODE-AREA.
001900     05  AFM-RETURN-CODE             PIC S9(04) COMP VALUE ZERO.
002000         88  AFM-RC-OK                          VALUE ZERO.
002100         88  AFM-RC-ERROR                       VALUE 1.
002200     05  FILLER                      PIC X(02)  VALUE SPACES.
002300
002400 01  AFM-IO-STATUS-AREA.
002500     05  AFM-IO-STATUS               PIC X(02).
002600         88  AFM-STAT-OK                        VALUE "00".
002700         88  AFM-STAT-EOF                       VALUE "10".
002800         88  AFM-STAT-NOT-FOUND                 VALUE "35".
002900         88  AFM-STAT-DUP-KEY                   VALUE "22".
003000     05  FILLER                      PIC X(04)  VALUE SPACES.
003100
003200 01  AFM-RUN-DATE-AREA.
003300     05  AFM-RUN-DATE                PIC 9(08)   VALUE ZERO.
003400     05  FILLER                      PIC X(04)   VALUE SPACES.
003500
003600*    Fixed parameter record read once at start-up in place of the
003700*    feeder scripts' command-line switches.
003800 01  AFM-PARM-REC.
003900     05  AFM-TOP-N-P                 PIC 9(03)   VALUE 1.
004000     05  AFM-MIN-RATIO-PRESENT-P     PIC X(01)  VALUE "N".
004100         88  AFM-RATIO-FILTER-ON                VALUE "Y".
004200     05  AFM-MIN-SCORE-RATIO-P       PIC 9V9999 VALUE ZERO.
004300     05  AFM-DETAIL-MODE-P           PIC X(01)  VALUE "N".
004400         88  AFM-DETAIL-MODE-ON                 VALUE "Y".
004500     05  AFM-DETAIL-TOP-N-P          PIC 9(03)   VALUE 10.
004600     05  FILLER                      PIC X(20)  VALUE SPACES.
